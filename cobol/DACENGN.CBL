000100************************************************************
000200*                                                          *
000300*    IDENTIFICATION DIVISION                                *
000400*                                                          *
000500************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DACENGN.
000900 AUTHOR.        D L CLARK.
001000 DATE-WRITTEN.  MARCH 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400 REMARKS.       DATA ACCESS CONTROL ENGINE - EVALUATE RBAC/ABAC/
001500          CBAC/ROW-LEVEL/COLUMN-LEVEL RULES AGAINST THE
001600          MYDATA MASTER AND WRITE THE DECISION AUDIT TRAIL.
001700
001800*    CHANGE HISTORY ------------------------------------------------
001900*    03/1987 DLC ORIGINAL PROGRAM - DAC00114.  ROLE-BASED GATE    DAC00114
002000*             ON THE MYDATA MASTER - CHECKS THE REQUESTOR'S       DAC00114
002100*             ROLE LIST AGAINST THE OPERATION REQUESTED, PLUS     DAC00114
002200*             A PLAIN OWNER/DEPARTMENT ROW CHECK.  WRITES ONE     DAC00114
002300*             AUDIT RECORD PER DECISION.                          DAC00114
002400*    11/1994 DLC ADDED ORGANIZATION-LEVEL HIERARCHY (EXECUTIVE/   DAC00089
002500*             DEPARTMENT/TEAM/INDIVIDUAL) TO THE RBAC WALK,       DAC00089
002600*             REPLACING THE FLAT OWNER/DEPARTMENT TEST -          DAC00089
002700*             DAC00089.                                           DAC00089
002800*    09/1998 RTV Y2K REMEDIATION - ALL DATE AND TIMESTAMP FIELDS  Y2K98RTV
002900*             REVIEWED, CCYYMMDD/CCYYMMDDHHMMSS ALREADY FULL      Y2K98RTV
003000*             CENTURY - NO WINDOWING LOGIC PRESENT, NO CHANGE     Y2K98RTV
003100*             REQUIRED.  LOGGED PER SHOP Y2K SIGN-OFF SHEET.      Y2K98RTV
003200*    04/2003 WJH ADDED THE ACCRULE CUSTOM ACCESS-RULE FILE AND    DAC00142
003300*             THE ATTRIBUTE-BASED (ABAC) EVALUATION STEP THAT     DAC00142
003400*             RUNS AFTER RBAC AND BEFORE THE CLEARANCE-LEVEL      DAC00142
003500*             COMPARE - DAC00142.                                 DAC00142
003600*    10/2011 DLC ADDED CONTEXT-BASED (CBAC) BUSINESS-HOURS AND    DAC00167
003700*             IP-RESTRICTION CHECKS, AND THE ROW-LEVEL AND        DAC00167
003800*             COLUMN-LEVEL SECURITY STEPS, ALL GATED BY UPSI      DAC00167
003900*             SWITCHES SO EXISTING JOBS RUN UNCHANGED UNTIL       DAC00167
004000*             THE NEW UPSI PARM CARD IS ADDED - DAC00167.         DAC00167
004100*    11/2023 RTV ADDED SOFT-DELETE FIELDS TO THE MYDATA MASTER    DAC00151
004200*             (DELETED-BY/DELETED-AT) AND THE DELETE PATH -       DAC00151
004300*             DAC00151.                                           DAC00151
004400*    02/2024 RTV ADDED SHA-256 DATA-INTEGRITY HASH TO THE AUDIT   DAC00203
004500*             RECORD ON CREATE/UPDATE - DAC00203.                 DAC00203
004600*    06/2024 DLC CORRECTED CUSTOM ACCESS-RULE EVALUATION ORDER -  DAC00219
004700*             RULES MUST BE WALKED PRIORITY ASCENDING (LOWER      DAC00219
004800*             NUMBER = HIGHER PRIORITY), NOT DESCENDING.  THE     DAC00219
004900*             ORIGINAL B45 SORT HAD THE COMPARE BACKWARDS -       DAC00219
005000*             DAC00219.                                          DAC00219
005100*    03/2025 RTV FIELD-CHANGE AUDIT ROWS WERE WRITING THE NEW     DAC00221
005200*             VALUE AS SPACES - C35 NOW CAPTURES THE INCOMING     DAC00221
005300*             REQ- VALUE INTO WS-NEW-VALUE-TEXT BEFORE U20        DAC00221
005400*             WRITES THE ROW - DAC00221.                          DAC00221
005500*    07/2025 WJH BUSINESS-HOURS WINDOW WAS HARD-CODED 8/17 IN     DAC00224
005600*             R42 - ADDED THE WS-BUSHRS-PARM-CARD AND //SYSIN     DAC00224
005700*             OVERRIDE READ IN B10 SO OPERATIONS CAN SET THE      DAC00224
005800*             WINDOW PER RUN WITHOUT A RECOMPILE - DAC00224.      DAC00224
005900*    END OF HISTORY ------------------------------------------------
006000
006100************************************************************
006200*                                                          *
006300*    ENVIRONMENT DIVISION                                  *
006400*                                                          *
006500************************************************************
006600 ENVIRONMENT DIVISION.
006700
006800************************************************************
006900*    CONFIGURATION SECTION                                 *
007000************************************************************
007100 CONFIGURATION SECTION.
007200
007300 SOURCE-COMPUTER. IBM-2818-Y02.
007400 OBJECT-COMPUTER. IBM-2086-A04-140.
007500
007600 SPECIAL-NAMES.
007700    SYSLST IS PRINTER,
007800    C01 IS TOP-OF-FORM,
007900    UPSI-7 ON STATUS IS WITH-DETAIL-LISTING,
008000    UPSI-6 ON STATUS IS WITH-ROW-LEVEL-SECURITY,
008100    UPSI-5 ON STATUS IS WITH-COLUMN-LEVEL-SECURITY,
008200    UPSI-4 ON STATUS IS WITH-IP-RESTRICTION,
008300    UPSI-3 ON STATUS IS WITH-BUSINESS-HOURS.
008400
008500************************************************************
008600*    INPUT-OUTPUT SECTION                                  *
008700************************************************************
008800 INPUT-OUTPUT SECTION.
008900
009000 FILE-CONTROL.
009100
009200    SELECT MYDATA-FILE
009300       ASSIGN TO MYDATA
009400       ORGANIZATION IS LINE SEQUENTIAL
009500       FILE STATUS IS FILE1-STAT
009600                      FILE1-FDBK.
009700
009800    SELECT USRATTR-FILE
009900       ASSIGN TO USRATTR
010000       ORGANIZATION IS LINE SEQUENTIAL
010100       FILE STATUS IS FILE2-STAT
010200                      FILE2-FDBK.
010300
010400    SELECT ACCRULE-FILE
010500       ASSIGN TO ACCRULE
010600       ORGANIZATION IS LINE SEQUENTIAL
010700       FILE STATUS IS FILE3-STAT
010800                      FILE3-FDBK.
010900
011000    SELECT AUDITLG-FILE
011100       ASSIGN TO AUDITLG
011200       ORGANIZATION IS LINE SEQUENTIAL
011300       FILE STATUS IS FILE4-STAT
011400                      FILE4-FDBK.
011500
011600    SELECT DACREQ-FILE
011700       ASSIGN TO DACREQ
011800       ORGANIZATION IS LINE SEQUENTIAL
011900       FILE STATUS IS FILE5-STAT
012000                      FILE5-FDBK.
012100
012200************************************************************
012300*                                                          *
012400*    DATA DIVISION                                         *
012500*                                                          *
012600************************************************************
012700 DATA DIVISION.
012800
012900************************************************************
013000*    FILE SECTION                                          *
013100************************************************************
013200 FILE SECTION.
013300
013400*-----------------------------------------------------------*
013500*    MYDATA-FILE - HAND-DECLARED FD BUFFER (MDF- PREFIX).  THE     *
013600*    WHOLE-FILE-IN-A-TABLE DESIGN (SEE B50/B80) MEANS THIS RECORD  *
013700*    AND MDR-TABLE-AREA IN WORKING-STORAGE MUST NOT SHARE ONE      *
013800*    FIELD LIST - COPY DACMDR TWICE WOULD MAKE EVERY MDR- FIELD    *
013900*    AMBIGUOUS.  MDF- IS TRANSFER-ONLY - MOVED INTO/OUT OF THE     *
014000*    TABLE ENTRY FIELD BY FIELD, NEVER TESTED DIRECTLY.            *
014100*-----------------------------------------------------------*
014200 FD  MYDATA-FILE
014300    RECORDING MODE IS F.
014400 01  MDF-RECORD.
014500    05  MDF-DATA-ID                PIC  9(10).
014600    05  MDF-DATA-NAME              PIC  X(255).
014700    05  MDF-DATA-DATE              PIC  9(08).
014800    05  MDF-DATA-BODY              PIC  X(10000).
014900    05  MDF-SENSITIVITY-LEVEL      PIC  X(12).
015000    05  MDF-ORGANIZATION-LEVEL     PIC  X(10).
015100    05  MDF-OWNER-ID               PIC  X(40).
015200    05  MDF-OWNER-DEPARTMENT       PIC  X(100).
015300    05  MDF-OWNER-TEAM             PIC  X(100).
015400    05  MDF-CONFIDENTIAL-NOTES     PIC  X(4000).
015500    05  MDF-FINANCIAL-DATA         PIC  X(4000).
015600    05  MDF-IS-DELETED             PIC  X(01).
015700    05  MDF-CREATED-BY             PIC  X(40).
015800    05  MDF-CREATED-AT             PIC  9(14).
015900    05  MDF-UPDATED-BY             PIC  X(40).
016000    05  MDF-UPDATED-AT             PIC  9(14).
016100    05  MDF-DELETED-BY             PIC  X(40).
016200    05  MDF-DELETED-AT             PIC  9(14).
016300    05  FILLER                     PIC  X(20).
016400
016500*-----------------------------------------------------------*
016600*    USRATTR-FILE - HAND-DECLARED FD BUFFER (UAF- PREFIX).  SAME   *
016700*    REASON AS MDF- ABOVE - UAT-TABLE-AREA OWNS THE UAT- PREFIX.   *
016800*-----------------------------------------------------------*
016900 FD  USRATTR-FILE
017000    RECORDING MODE IS F.
017100 01  UAF-RECORD.
017200    05  UAF-USER-ID                PIC  X(40).
017300    05  UAF-USERNAME               PIC  X(60).
017400    05  UAF-DEPARTMENT             PIC  X(100).
017500    05  UAF-TEAM                   PIC  X(100).
017600    05  UAF-CLEARANCE-LEVEL        PIC  X(12).
017700    05  UAF-ORGANIZATION-LEVEL     PIC  X(10).
017800    05  UAF-MANAGER-ID             PIC  X(40).
017900    05  UAF-IS-MANAGER             PIC  X(01).
018000    05  UAF-IS-DEPARTMENT-HEAD     PIC  X(01).
018100    05  UAF-IS-EXECUTIVE           PIC  X(01).
018200    05  UAF-ROLES                  PIC  X(200).
018300    05  UAF-ACTIVE                 PIC  X(01).
018400    05  FILLER                     PIC  X(15).
018500
018600*-----------------------------------------------------------*
018700*    ACCRULE-FILE - HAND-DECLARED FD BUFFER (ACF- PREFIX).  SAME   *
018800*    REASON AS MDF- ABOVE - ACR-TABLE-AREA OWNS THE ACR- PREFIX.   *
018900*-----------------------------------------------------------*
019000 FD  ACCRULE-FILE
019100    RECORDING MODE IS F.
019200 01  ACF-RECORD.
019300    05  ACF-RULE-ID                PIC  9(10).
019400    05  ACF-DATA-ID                PIC  9(10).
019500    05  ACF-PRINCIPAL-TYPE         PIC  X(12).
019600    05  ACF-PRINCIPAL-VALUE        PIC  X(60).
019700    05  ACF-CAN-READ               PIC  X(01).
019800    05  ACF-CAN-CREATE             PIC  X(01).
019900    05  ACF-CAN-UPDATE             PIC  X(01).
020000    05  ACF-CAN-DELETE             PIC  X(01).
020100    05  ACF-VISIBLE-COLUMNS        PIC  X(300).
020200    05  ACF-ATTRIBUTE-COND-NAME    PIC  X(20).
020300    05  ACF-ATTRIBUTE-COND-VALUE   PIC  X(60).
020400    05  ACF-RULE-NAME              PIC  X(60).
020500    05  ACF-PRIORITY               PIC  9(05).
020600    05  ACF-IS-ACTIVE              PIC  X(01).
020700    05  FILLER                     PIC  X(10).
020800
020900*-----------------------------------------------------------*
021000*    AUDITLG-FILE - APPEND-ONLY, NO CORRESPONDING WORKING-STORAGE  *
021100*    TABLE, SO NO NAME COLLISION - COPY THE LAYOUT DIRECTLY.       *
021200*-----------------------------------------------------------*
021300 FD  AUDITLG-FILE
021400    RECORDING MODE IS F.
021500 01  AUD-RECORD.
021600    COPY DACAUD.
021700
021800*-----------------------------------------------------------*
021900*    DACREQ-FILE - THE DRIVING REQUEST FILE, READ ONCE FORWARD.    *
022000*    NO CORRESPONDING TABLE, SO NO NAME COLLISION.                 *
022100*-----------------------------------------------------------*
022200 FD  DACREQ-FILE
022300    RECORDING MODE IS F.
022400 01  REQ-RECORD.
022500    COPY DACREQ.
022600
022700************************************************************
022800*    WORKING-STORAGE SECTION                                     *
022900************************************************************
023000 WORKING-STORAGE SECTION.
023100
023200 01  THIS-PGM                       PIC  X(08) VALUE 'DACENGN'.
023300
023400*-----------------------------------------------------------*
023500*    PER-FILE STATUS FIELDS - FED INTO FIL-STAT/FIL-FDBK BY   *
023600*    B90-CHECK-STATUS (FILSTATP).  FILE SUBSCRIPT ASSIGNMENT:      *
023700*    1=MYDATA  2=USRATTR  3=ACCRULE  4=AUDITLG  5=DACREQ.          *
023800*-----------------------------------------------------------*
023900 01  FILE1-STAT                     PIC  X(02) VALUE SPACES.
024000 01  FILE1-FDBK                     PIC  X(06) VALUE SPACES.
024100 01  FILE2-STAT                     PIC  X(02) VALUE SPACES.
024200 01  FILE2-FDBK                     PIC  X(06) VALUE SPACES.
024300 01  FILE3-STAT                     PIC  X(02) VALUE SPACES.
024400 01  FILE3-FDBK                     PIC  X(06) VALUE SPACES.
024500 01  FILE4-STAT                     PIC  X(02) VALUE SPACES.
024600 01  FILE4-FDBK                     PIC  X(06) VALUE SPACES.
024700 01  FILE5-STAT                     PIC  X(02) VALUE SPACES.
024800 01  FILE5-FDBK                     PIC  X(06) VALUE SPACES.
024900
025000    COPY FILSTATW.
025100
025200*-----------------------------------------------------------*
025300*    END-OF-FILE / CONTROL SWITCHES                                *
025400*-----------------------------------------------------------*
025500 01  W00-SWITCHES.
025600    05  W00-DACREQ-EOF-SW          PIC  X(01) VALUE 'N'.
025700        88  DACREQ-EOF                        VALUE 'Y'.
025800    05  W00-FOUND-SW               PIC  X(01) VALUE 'N'.
025900        88  W00-RECORD-FOUND                  VALUE 'Y'.
026000    05  W00-DENY-SW                PIC  X(01) VALUE 'N'.
026100        88  W00-REQUEST-DENIED                VALUE 'Y'.
026200    05  W00-PARTIAL-SW             PIC  X(01) VALUE 'N'.
026300        88  W00-PARTIAL-ACCESS                VALUE 'Y'.
026400    05  FILLER                     PIC  X(10) VALUE SPACES.
026500
026600*-----------------------------------------------------------*
026700*    CONTROL TOTALS - ZONED DISPLAY PER SHOP CONVENTION FOR    *
026800*    REPORT-PRINTED FIELDS, COUNTERS THEMSELVES KEPT COMP.         *
026900*-----------------------------------------------------------*
027000 01  W01-COUNTERS.
027100    05  W01-REQUESTS-PROCESSED     PIC S9(09) COMP VALUE ZERO.
027200    05  W01-REQUESTS-GRANTED       PIC S9(09) COMP VALUE ZERO.
027300    05  W01-REQUESTS-DENIED        PIC S9(09) COMP VALUE ZERO.
027400 01  W02-REPORT-LINE.
027500    05  W02-REQ-TOTAL              PIC  9(06).
027600    05  FILLER                     PIC  X(01) VALUE SPACE.
027700 01  W03-REPORT-LINE.
027800    05  W03-GRANT-TOTAL            PIC  9(06).
027900    05  FILLER                     PIC  X(01) VALUE SPACE.
028000 01  W04-REPORT-LINE.
028100    05  W04-DENY-TOTAL             PIC  9(06).
028200    05  FILLER                     PIC  X(01) VALUE SPACE.
028300
028400*-----------------------------------------------------------*
028500*    MASTER / REFERENCE TABLES - LOADED ENTIRELY AT JOB START.     *
028600*    EACH COPYBOOK IS COPIED ONCE HERE ONLY - IT IS THE SOLE       *
028700*    OWNER OF ITS PREFIX (SEE FD BUFFER NOTES ABOVE).              *
028800*-----------------------------------------------------------*
028900 01  MDR-TABLE-AREA.
029000    05  MDR-TOTAL                  PIC S9(05) COMP VALUE ZERO.
029100    05  MDR-TABLE OCCURS 2000 TIMES
029200               INDEXED BY MDR-NDX MDR-SRCH-NDX.
029300       COPY DACMDR.
029400    05  FILLER                     PIC  X(04) VALUE SPACES.
029500
029600 01  UAT-TABLE-AREA.
029700    05  UAT-TOTAL                  PIC S9(05) COMP VALUE ZERO.
029800    05  UAT-TABLE OCCURS 2000 TIMES
029900               INDEXED BY UAT-NDX UAT-SRCH-NDX.
030000       COPY DACUAT.
030100    05  FILLER                     PIC  X(04) VALUE SPACES.
030200
030300 01  ACR-TABLE-AREA.
030400    05  ACR-TOTAL                  PIC S9(05) COMP VALUE ZERO.
030500    05  ACR-TABLE OCCURS 2000 TIMES
030600               INDEXED BY ACR-NDX ACR-SRCH-NDX.
030700       COPY DACACR.
030800    05  FILLER                     PIC  X(04) VALUE SPACES.
030900
031000*-----------------------------------------------------------*
031100*    ACR-SORT-HOLD - SWAP BUFFER FOR THE B45 BUBBLE SORT.  HAND-   *
031200*    DECLARED (ACH- PREFIX) SO IT DOES NOT COLLIDE WITH ACR-TABLE. *
031300*-----------------------------------------------------------*
031400 01  ACR-SORT-HOLD.
031500    05  ACH-RULE-ID                PIC  9(10).
031600    05  ACH-DATA-ID                PIC  9(10).
031700    05  ACH-PRINCIPAL-TYPE         PIC  X(12).
031800    05  ACH-PRINCIPAL-VALUE        PIC  X(60).
031900    05  ACH-CAN-READ               PIC  X(01).
032000    05  ACH-CAN-CREATE             PIC  X(01).
032100    05  ACH-CAN-UPDATE             PIC  X(01).
032200    05  ACH-CAN-DELETE             PIC  X(01).
032300    05  ACH-VISIBLE-COLUMNS        PIC  X(300).
032400    05  ACH-ATTRIBUTE-COND-NAME    PIC  X(20).
032500    05  ACH-ATTRIBUTE-COND-VALUE   PIC  X(60).
032600    05  ACH-RULE-NAME              PIC  X(60).
032700    05  ACH-PRIORITY               PIC  9(05).
032800    05  ACH-IS-ACTIVE              PIC  X(01).
032900    05  FILLER                     PIC  X(10).
033000 01  ACR-SORT-SWAPPED-SW            PIC  X(01) VALUE 'N'.
033100    88  ACR-SORT-A-SWAP-OCCURRED             VALUE 'Y'.
033200 01  ACR-SORT-BOTTOM                PIC S9(05) COMP VALUE ZERO.
033300 01  ACR-SORT-I                     PIC S9(05) COMP VALUE ZERO.
033400
033500*-----------------------------------------------------------*
033600*    WS-EVAL-RECORD - THE "RECORD UNDER EVALUATION" SCRATCH AREA.  *
033700*    EVERY RULE-ENGINE PARAGRAPH (R00 THRU R65) TESTS AND SETS     *
033800*    THESE EVL- FIELDS, NEVER THE MDR-TABLE ENTRY DIRECTLY - THAT  *
033900*    WAY ONE SET OF RULE PARAGRAPHS SERVE A ROW THAT ALREADY      *
034000*    EXISTS (READ/UPDATE/DELETE, LOADED BY C06) AND A ROW THAT     *
034100*    DOES NOT YET EXIST (CREATE, BUILT BY C11).  HAND-DECLARED     *
034200*    (EVL- PREFIX) - INDEPENDENT OF ANY COPYBOOK.                  *
034300*-----------------------------------------------------------*
034400 01  WS-EVAL-RECORD.
034500    05  EVL-DATA-ID                PIC  9(10).
034600    05  EVL-DATA-NAME              PIC  X(255).
034700    05  EVL-DATA-DATE              PIC  9(08).
034800    05  EVL-DATA-BODY              PIC  X(10000).
034900    05  EVL-SENSITIVITY-LEVEL      PIC  X(12).
035000        88  EVL-SENS-PUBLIC                  VALUE 'PUBLIC'.
035100        88  EVL-SENS-INTERNAL                VALUE 'INTERNAL'.
035200        88  EVL-SENS-CONFIDENTIAL         VALUE 'CONFIDENTIAL'.
035300        88  EVL-SENS-RESTRICTED              VALUE 'RESTRICTED'.
035400    05  EVL-ORGANIZATION-LEVEL     PIC  X(10).
035500        88  EVL-ORGL-EXECUTIVE                VALUE 'EXECUTIVE'.
035600        88  EVL-ORGL-DEPARTMENT               VALUE 'DEPARTMENT'.
035700        88  EVL-ORGL-TEAM                      VALUE 'TEAM'.
035800        88  EVL-ORGL-INDIVIDUAL           VALUE 'INDIVIDUAL'.
035900    05  EVL-OWNER-ID               PIC  X(40).
036000    05  EVL-OWNER-DEPARTMENT       PIC  X(100).
036100    05  EVL-OWNER-TEAM             PIC  X(100).
036200    05  EVL-CONFIDENTIAL-NOTES     PIC  X(4000).
036300    05  EVL-FINANCIAL-DATA         PIC  X(4000).
036400    05  EVL-IS-DELETED             PIC  X(01).
036500        88  EVL-RECORD-DELETED                VALUE 'Y'.
036600    05  EVL-CREATED-BY             PIC  X(40).
036700    05  EVL-CREATED-AT             PIC  9(14).
036800    05  EVL-CREATED-AT-R  REDEFINES
036900        EVL-CREATED-AT.
037000        10  EVL-CREATED-CCYYMMDD   PIC  9(08).
037100        10  EVL-CREATED-HHMMSS     PIC  9(06).
037200    05  EVL-UPDATED-BY             PIC  X(40).
037300    05  EVL-UPDATED-AT             PIC  9(14).
037400    05  EVL-DELETED-BY             PIC  X(40).
037500    05  EVL-DELETED-AT             PIC  9(14).
037600    05  EVL-TABLE-INDEX            PIC S9(05) COMP VALUE ZERO.
037700    05  FILLER                     PIC  X(20) VALUE SPACES.
037800
037900*-----------------------------------------------------------*
038000*    REQUESTING-USER WORK AREA - LOADED FROM UAT-TABLE BY C05.     *
038100*-----------------------------------------------------------*
038200 01  WS-CURRENT-USER.
038300    05  CUR-USER-ID                PIC  X(40).
038400    05  CUR-USERNAME               PIC  X(60).
038500    05  CUR-DEPARTMENT             PIC  X(100).
038600    05  CUR-TEAM                   PIC  X(100).
038700    05  CUR-CLEARANCE-LEVEL        PIC  X(12).
038800    05  CUR-ORGANIZATION-LEVEL     PIC  X(10).
038900    05  CUR-MANAGER-ID             PIC  X(40).
039000    05  CUR-IS-MANAGER             PIC  X(01).
039100    05  CUR-IS-DEPARTMENT-HEAD     PIC  X(01).
039200    05  CUR-IS-EXECUTIVE           PIC  X(01).
039300        88  CUR-EXECUTIVE-YES                 VALUE 'Y'.
039400    05  CUR-ROLES                  PIC  X(200).
039500    05  CUR-FOUND-SW               PIC  X(01) VALUE 'N'.
039600        88  CUR-USER-FOUND                    VALUE 'Y'.
039700    05  FILLER                     PIC  X(10) VALUE SPACES.
039800
039900*-----------------------------------------------------------*
040000*    RULE-ENGINE RESULT / WORK FIELDS                              *
040100*-----------------------------------------------------------*
040200 01  WS-RULE-RESULTS.
040300    05  RES-ALLOWED-SW             PIC  X(01) VALUE 'N'.
040400        88  RES-ALLOWED                       VALUE 'Y'.
040500    05  RES-DENIAL-REASON          PIC  X(20) VALUE SPACES.
040600    05  RES-DENIAL-DETAILS         PIC  X(200) VALUE SPACES.
040700    05  RES-REQUIRED-CLEARANCE     PIC  X(12) VALUE SPACES.
040800    05  RES-OPERATION              PIC  X(06) VALUE SPACES.
040900        88  RES-OP-CREATE                     VALUE 'CREATE'.
041000        88  RES-OP-READ                       VALUE 'READ'.
041100        88  RES-OP-UPDATE                      VALUE 'UPDATE'.
041200        88  RES-OP-DELETE                      VALUE 'DELETE'.
041300        88  RES-OP-LIST                        VALUE 'LIST'.
041400    05  FILLER                     PIC  X(10) VALUE SPACES.
041500
041600 01  WS-CLEARANCE-WORK.
041700    05  WS-CLR-TEXT                PIC  X(12).
041800    05  WS-CLR-RANK-OUT            PIC S9(02) COMP VALUE ZERO.
041900    05  WS-CLR-USER-RANK           PIC S9(02) COMP VALUE ZERO.
042000    05  WS-CLR-REQ-RANK            PIC S9(02) COMP VALUE ZERO.
042100    05  FILLER                     PIC  X(10) VALUE SPACES.
042200
042300*-----------------------------------------------------------*
042400*    ROLE / COLUMN LIST SCANNER WORK AREA - SHARED BY X10-X13.     *
042500*-----------------------------------------------------------*
042600 01  WS-SCAN-WORK.
042700    05  SCAN-LIST                  PIC  X(300).
042800    05  SCAN-TARGET                PIC  X(20).
042900    05  SCAN-TOKEN                 PIC  X(20).
043000    05  SCAN-POINTER               PIC S9(04) COMP.
043100    05  SCAN-FOUND-SW              PIC  X(01) VALUE 'N'.
043200        88  SCAN-TOKEN-FOUND                  VALUE 'Y'.
043300    05  FILLER                     PIC  X(10) VALUE SPACES.
043400
043500*-----------------------------------------------------------*
043600*    FIXED 15-COLUMN SET FOR COLUMN-LEVEL SECURITY.  BUILT AS      *
043700*    LITERAL FILLER VALUES THEN REDEFINED INTO A TABLE - THE SHOP  *
043800*    PATTERN FOR A SMALL FIXED LOOKUP LIST WITH NO SOURCE FILE.    *
043900*-----------------------------------------------------------*
044000 01  WS-COLUMN-NAMES-LIT.
044100    05  FILLER   PIC X(20) VALUE 'ID'.
044200    05  FILLER   PIC X(20) VALUE 'NAME'.
044300    05  FILLER   PIC X(20) VALUE 'DATE'.
044400    05  FILLER   PIC X(20) VALUE 'DATA'.
044500    05  FILLER   PIC X(20) VALUE 'SENSITIVITYLEVEL'.
044600    05  FILLER   PIC X(20) VALUE 'ORGANIZATIONLEVEL'.
044700    05  FILLER   PIC X(20) VALUE 'OWNERDEPARTMENT'.
044800    05  FILLER   PIC X(20) VALUE 'OWNERTEAM'.
044900    05  FILLER   PIC X(20) VALUE 'OWNERID'.
045000    05  FILLER   PIC X(20) VALUE 'CONFIDENTIALNOTES'.
045100    05  FILLER   PIC X(20) VALUE 'FINANCIALDATA'.
045200    05  FILLER   PIC X(20) VALUE 'CREATEDAT'.
045300    05  FILLER   PIC X(20) VALUE 'CREATEDBY'.
045400    05  FILLER   PIC X(20) VALUE 'UPDATEDAT'.
045500    05  FILLER   PIC X(20) VALUE 'UPDATEDBY'.
045600 01  WS-COLUMN-NAMES-R  REDEFINES
045700     WS-COLUMN-NAMES-LIT.
045800    05  WS-COLUMN-NAME-K           PIC  X(20) OCCURS 15 TIMES.
045900 01  WS-COLUMN-VISIBLE-FLAGS.
046000    05  WS-COLUMN-VISIBLE-FLAG     PIC  X(01) OCCURS 15 TIMES
046100                                    INDEXED BY WS-COL-NDX
046200                                    VALUE 'Y'.
046300    05  FILLER                     PIC  X(10) VALUE SPACES.
046400 01  WS-COLUMN-VISIBLE-COUNT        PIC S9(04) COMP VALUE ZERO.
046500 01  WS-VISIBLE-COLUMNS-OUT         PIC  X(300) VALUE SPACES.
046600
046700*-----------------------------------------------------------*
046800*    AUDIT / TIMESTAMP / HASH WORK AREAS                           *
046900*-----------------------------------------------------------*
047000 01  WS-AUDIT-TIMESTAMP             PIC  9(14) VALUE ZERO.
047100 01  WS-AUDIT-TIMESTAMP-R  REDEFINES
047200     WS-AUDIT-TIMESTAMP.
047300    05  WS-AUDIT-TS-CCYYMMDD       PIC  9(08).
047400    05  WS-AUDIT-TS-HHMMSS         PIC  9(06).
047500 01  WS-NEW-VALUE-TEXT              PIC  X(80) VALUE SPACES.
047600 01  WS-OLD-VALUE-TEXT              PIC  X(80) VALUE SPACES.
047700*-----------------------------------------------------------*
047800*    BUSINESS-HOURS PARAMETER CARD (DAC00224).  //SYSIN SUPPLIES
047900*    ONE CARD, COLS 1-2 START HOUR AND COLS 3-4 END HOUR, BOTH
048000*    24-HOUR CLOCK.  A BLANK CARD (OR NO CARD - EMPTY SYSIN) LEAVES
048100*    THE SHOP-STANDARD 08/17 WINDOW SET BELOW BY B10-INITIALIZATION.
048200*    SEE R42-CHECK-BUSINESS-HOURS.
048300*-----------------------------------------------------------*
048400 01  WS-FIELD-CHANGE-NAME           PIC  X(30) VALUE SPACES.
048500 01  WS-BUSHRS-PARM-CARD            PIC  X(80) VALUE SPACES.
048600 01  WS-BUSHRS-PARM-CARD-R REDEFINES
048700     WS-BUSHRS-PARM-CARD.
048800    05  WS-BUSHRS-START            PIC  9(02).
048900    05  WS-BUSHRS-END              PIC  9(02).
049000    05  FILLER                     PIC  X(76).
049100 01  WS-HASH-DATA-HASH              PIC  X(64) VALUE SPACES.
049200 01  WS-HASH-WANTED-SW              PIC  X(01) VALUE 'N'.
049300    88  WS-HASH-WANTED                        VALUE 'Y'.
049400
049500    COPY RTCMAN.
049600    COPY DTEMAN.
049700    COPY HASHMAN.
049800
049900************************************************************
050000*                                                          *
050100*    PROCEDURE DIVISION                                    *
050200*                                                          *
050300************************************************************
050400 PROCEDURE DIVISION.
050500
050600************************************************************
050700*    A00 - MAINLINE                                        *
050800************************************************************
050900 A00-MAINLINE.
051000    PERFORM B10-INITIALIZATION      THRU B15-EXIT.
051100    PERFORM A10-PROCESS-REQUESTS    THRU A12-EXIT
051200       UNTIL DACREQ-EOF.
051300    PERFORM B20-TERMINATION         THRU B25-EXIT.
051400    STOP RUN.
051500
051600 A10-PROCESS-REQUESTS.
051700    ADD 1                          TO W01-REQUESTS-PROCESSED.
051800    PERFORM C00-DISPATCH-REQUEST   THRU C00-EXIT.
051900    PERFORM A11-READ-NEXT-REQUEST  THRU A11-EXIT.
052000 A10-EXIT.
052100    EXIT.
052200
052300 A11-READ-NEXT-REQUEST.
052400    READ DACREQ-FILE INTO REQ-RECORD
052500       AT END SET DACREQ-EOF TO TRUE
052600    END-READ.
052700    IF  NOT DACREQ-EOF
052800       MOVE 5                     TO FSUB
052900       SET  FUNC-READ(FSUB)       TO TRUE
053000       PERFORM B90-CHECK-STATUS   THRU B95-EXIT-CHECK
053100    END-IF.
053200 A11-EXIT.
053300    EXIT.
053400 A12-EXIT.
053500    EXIT.
053600
053700************************************************************
053800*    B10-B25 - INITIALIZATION AND TERMINATION                    *
053900************************************************************
054000 B10-INITIALIZATION.
054100    COPY BATCHINI.
054200    MOVE 5                         TO FIL-TOTL.
054300    MOVE 'MYDATA'                  TO FIL-NAME(1).
054400    MOVE 'USRATTR'                 TO FIL-NAME(2).
054500    MOVE 'ACCRULE'                 TO FIL-NAME(3).
054600    MOVE 'AUDITLG'                 TO FIL-NAME(4).
054700    MOVE 'DACREQ'                  TO FIL-NAME(5).
054800    ACCEPT WS-BUSHRS-PARM-CARD     FROM SYSIN.
054900    IF  WS-BUSHRS-PARM-CARD = SPACES OR LOW-VALUES
055000       MOVE 8                     TO WS-BUSHRS-START
055100       MOVE 17                    TO WS-BUSHRS-END
055200    END-IF.
055300    PERFORM B11-OPEN-FILES         THRU B11-EXIT.
055400    PERFORM B30-LOAD-USER-ATTRIBUTES THRU B31-EXIT.
055500    PERFORM B40-LOAD-ACCESS-RULES  THRU B41-EXIT.
055600    PERFORM B45-SORT-ACCESS-RULES  THRU B47-EXIT.
055700    PERFORM B50-LOAD-MASTER-DATA   THRU B51-EXIT.
055800    PERFORM A11-READ-NEXT-REQUEST  THRU A11-EXIT.
055900 B15-EXIT.
056000    EXIT.
056100
056200 B11-OPEN-FILES.
056300    OPEN INPUT  MYDATA-FILE.
056400    MOVE 1                         TO FSUB.
056500    SET  FUNC-OPEN(FSUB)           TO TRUE.
056600    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
056700    OPEN INPUT  USRATTR-FILE.
056800    MOVE 2                         TO FSUB.
056900    SET  FUNC-OPEN(FSUB)           TO TRUE.
057000    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
057100    OPEN INPUT  ACCRULE-FILE.
057200    MOVE 3                         TO FSUB.
057300    SET  FUNC-OPEN(FSUB)           TO TRUE.
057400    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
057500    OPEN OUTPUT AUDITLG-FILE.
057600    MOVE 4                         TO FSUB.
057700    SET  FUNC-OPEN(FSUB)           TO TRUE.
057800    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
057900    OPEN INPUT  DACREQ-FILE.
058000    MOVE 5                         TO FSUB.
058100    SET  FUNC-OPEN(FSUB)           TO TRUE.
058200    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
058300 B11-EXIT.
058400    EXIT.
058500
058600    COPY FILSTATP.
058700
058800 B20-TERMINATION.
058900    PERFORM B80-SAVE-MASTER-DATA   THRU B81-EXIT.
059000    CLOSE MYDATA-FILE USRATTR-FILE ACCRULE-FILE
059100         AUDITLG-FILE DACREQ-FILE.
059200    PERFORM B60-WRITE-CONTROL-REPORT THRU B61-EXIT.
059300    COPY BATCHRTN.
059400 B25-EXIT.
059500    EXIT.
059600
059700************************************************************
059800*    B30-B31 - LOAD USER-ATTRIBUTE-FILE INTO UAT-TABLE           *
059900************************************************************
060000 B30-LOAD-USER-ATTRIBUTES.
060100    MOVE ZERO                      TO UAT-TOTAL.
060200 B30-READ-LOOP.
060300    READ USRATTR-FILE INTO UAF-RECORD
060400       AT END GO TO B31-EXIT
060500    END-READ.
060600    MOVE 2                         TO FSUB.
060700    SET  FUNC-READ(FSUB)           TO TRUE.
060800    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
060900    ADD 1                          TO UAT-TOTAL.
061000    SET  UAT-NDX                   TO UAT-TOTAL.
061100    MOVE UAF-USER-ID               TO UAT-USER-ID(UAT-NDX).
061200    MOVE UAF-USERNAME              TO UAT-USERNAME(UAT-NDX).
061300    MOVE UAF-DEPARTMENT            TO UAT-DEPARTMENT(UAT-NDX).
061400    MOVE UAF-TEAM                  TO UAT-TEAM(UAT-NDX).
061500    MOVE UAF-CLEARANCE-LEVEL       TO
061600                            UAT-CLEARANCE-LEVEL(UAT-NDX).
061700    MOVE UAF-ORGANIZATION-LEVEL    TO
061800                            UAT-ORGANIZATION-LEVEL(UAT-NDX).
061900    MOVE UAF-MANAGER-ID            TO UAT-MANAGER-ID(UAT-NDX).
062000    MOVE UAF-IS-MANAGER            TO UAT-IS-MANAGER(UAT-NDX).
062100    MOVE UAF-IS-DEPARTMENT-HEAD    TO
062200                            UAT-IS-DEPARTMENT-HEAD(UAT-NDX).
062300    MOVE UAF-IS-EXECUTIVE          TO UAT-IS-EXECUTIVE(UAT-NDX).
062400    MOVE UAF-ROLES                 TO UAT-ROLES(UAT-NDX).
062500    MOVE UAF-ACTIVE                TO UAT-ACTIVE(UAT-NDX).
062600    GO TO B30-READ-LOOP.
062700 B31-EXIT.
062800    EXIT.
062900
063000************************************************************
063100*    B40-B41 - LOAD ACCESS-RULE-FILE INTO ACR-TABLE              *
063200************************************************************
063300 B40-LOAD-ACCESS-RULES.
063400    MOVE ZERO                      TO ACR-TOTAL.
063500 B40-READ-LOOP.
063600    READ ACCRULE-FILE INTO ACF-RECORD
063700       AT END GO TO B41-EXIT
063800    END-READ.
063900    MOVE 3                         TO FSUB.
064000    SET  FUNC-READ(FSUB)           TO TRUE.
064100    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
064200    ADD 1                          TO ACR-TOTAL.
064300    SET  ACR-NDX                   TO ACR-TOTAL.
064400    MOVE ACF-RULE-ID               TO ACR-RULE-ID(ACR-NDX).
064500    MOVE ACF-DATA-ID               TO ACR-DATA-ID(ACR-NDX).
064600    MOVE ACF-PRINCIPAL-TYPE        TO
064700                            ACR-PRINCIPAL-TYPE(ACR-NDX).
064800    MOVE ACF-PRINCIPAL-VALUE       TO
064900                            ACR-PRINCIPAL-VALUE(ACR-NDX).
065000    MOVE ACF-CAN-READ              TO ACR-CAN-READ(ACR-NDX).
065100    MOVE ACF-CAN-CREATE            TO ACR-CAN-CREATE(ACR-NDX).
065200    MOVE ACF-CAN-UPDATE            TO ACR-CAN-UPDATE(ACR-NDX).
065300    MOVE ACF-CAN-DELETE            TO ACR-CAN-DELETE(ACR-NDX).
065400    MOVE ACF-VISIBLE-COLUMNS       TO
065500                            ACR-VISIBLE-COLUMNS(ACR-NDX).
065600    MOVE ACF-ATTRIBUTE-COND-NAME   TO
065700                            ACR-ATTRIBUTE-COND-NAME(ACR-NDX).
065800    MOVE ACF-ATTRIBUTE-COND-VALUE  TO
065900                            ACR-ATTRIBUTE-COND-VALUE(ACR-NDX).
066000    MOVE ACF-RULE-NAME             TO ACR-RULE-NAME(ACR-NDX).
066100    MOVE ACF-PRIORITY              TO ACR-PRIORITY(ACR-NDX).
066200    MOVE ACF-IS-ACTIVE             TO ACR-IS-ACTIVE(ACR-NDX).
066300    GO TO B40-READ-LOOP.
066400 B41-EXIT.
066500    EXIT.
066600
066700************************************************************
066800*    B45-B47 - SORT ACR-TABLE ASCENDING BY ACR-PRIORITY          *
066900*    (LOWER NUMBER = HIGHER PRIORITY, EVALUATED FIRST).  A       *
067000*    CLASSIC BUBBLE SORT - NO SORT VERB AVAILABLE FOR AN         *
067100*    IN-MEMORY TABLE OF THIS SHAPE.  SEE DAC00219.               *
067200************************************************************
067300 B45-SORT-ACCESS-RULES.
067400    IF  ACR-TOTAL < 2
067500       GO TO B47-EXIT
067600    END-IF.
067700    COMPUTE ACR-SORT-BOTTOM = ACR-TOTAL - 1.
067800 B46-SORT-PASS.
067900    MOVE 'N'                       TO ACR-SORT-SWAPPED-SW.
068000    MOVE 1                         TO ACR-SORT-I.
068100    PERFORM B46A-SORT-COMPARE      THRU B46A-EXIT
068200       VARYING ACR-SORT-I FROM 1 BY 1
068300       UNTIL ACR-SORT-I > ACR-SORT-BOTTOM.
068400    IF  ACR-SORT-A-SWAP-OCCURRED
068500       SUBTRACT 1                 FROM ACR-SORT-BOTTOM
068600       GO TO B46-SORT-PASS
068700    END-IF.
068800    GO TO B47-EXIT.
068900 B46A-SORT-COMPARE.
069000    SET  ACR-NDX                   TO ACR-SORT-I.
069100    SET  ACR-SRCH-NDX              TO ACR-SORT-I.
069200    SET  ACR-SRCH-NDX              UP BY 1.
069300    IF  ACR-PRIORITY(ACR-NDX) > ACR-PRIORITY(ACR-SRCH-NDX)
069400       MOVE ACR-TABLE(ACR-NDX)    TO ACR-SORT-HOLD
069500       MOVE ACR-TABLE(ACR-SRCH-NDX) TO ACR-TABLE(ACR-NDX)
069600       MOVE ACR-SORT-HOLD         TO ACR-TABLE(ACR-SRCH-NDX)
069700       MOVE 'Y'                   TO ACR-SORT-SWAPPED-SW
069800    END-IF.
069900 B46A-EXIT.
070000    EXIT.
070100 B47-EXIT.
070200    EXIT.
070300
070400************************************************************
070500*    B50-B51 - LOAD MYDATA-FILE INTO MDR-TABLE                   *
070600************************************************************
070700 B50-LOAD-MASTER-DATA.
070800    MOVE ZERO                      TO MDR-TOTAL.
070900 B50-READ-LOOP.
071000    READ MYDATA-FILE INTO MDF-RECORD
071100       AT END GO TO B51-EXIT
071200    END-READ.
071300    MOVE 1                         TO FSUB.
071400    SET  FUNC-READ(FSUB)           TO TRUE.
071500    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
071600    ADD 1                          TO MDR-TOTAL.
071700    SET  MDR-NDX                   TO MDR-TOTAL.
071800    PERFORM B52-MOVE-MDF-TO-TABLE  THRU B52-EXIT.
071900    GO TO B50-READ-LOOP.
072000 B51-EXIT.
072100    EXIT.
072200
072300 B52-MOVE-MDF-TO-TABLE.
072400    MOVE MDF-DATA-ID            TO MDR-DATA-ID(MDR-NDX).
072500    MOVE MDF-DATA-NAME          TO MDR-DATA-NAME(MDR-NDX).
072600    MOVE MDF-DATA-DATE          TO MDR-DATA-DATE(MDR-NDX).
072700    MOVE MDF-DATA-BODY          TO MDR-DATA-BODY(MDR-NDX).
072800    MOVE MDF-SENSITIVITY-LEVEL  TO
072900                            MDR-SENSITIVITY-LEVEL(MDR-NDX).
073000    MOVE MDF-ORGANIZATION-LEVEL TO
073100                         MDR-ORGANIZATION-LEVEL(MDR-NDX).
073200    MOVE MDF-OWNER-ID           TO MDR-OWNER-ID(MDR-NDX).
073300    MOVE MDF-OWNER-DEPARTMENT   TO MDR-OWNER-DEPARTMENT(MDR-NDX).
073400    MOVE MDF-OWNER-TEAM         TO MDR-OWNER-TEAM(MDR-NDX).
073500    MOVE MDF-CONFIDENTIAL-NOTES TO
073600                         MDR-CONFIDENTIAL-NOTES(MDR-NDX).
073700    MOVE MDF-FINANCIAL-DATA     TO MDR-FINANCIAL-DATA(MDR-NDX).
073800    MOVE MDF-IS-DELETED         TO MDR-IS-DELETED(MDR-NDX).
073900    MOVE MDF-CREATED-BY         TO MDR-CREATED-BY(MDR-NDX).
074000    MOVE MDF-CREATED-AT         TO MDR-CREATED-AT(MDR-NDX).
074100    MOVE MDF-UPDATED-BY         TO MDR-UPDATED-BY(MDR-NDX).
074200    MOVE MDF-UPDATED-AT         TO MDR-UPDATED-AT(MDR-NDX).
074300    MOVE MDF-DELETED-BY         TO MDR-DELETED-BY(MDR-NDX).
074400    MOVE MDF-DELETED-AT         TO MDR-DELETED-AT(MDR-NDX).
074500 B52-EXIT.
074600    EXIT.
074700
074800************************************************************
074900*    B60-B61 - END-OF-RUN CONTROL TOTALS                         *
075000************************************************************
075100 B60-WRITE-CONTROL-REPORT.
075200    MOVE W01-REQUESTS-PROCESSED    TO W02-REQ-TOTAL.
075300    MOVE W01-REQUESTS-GRANTED      TO W03-GRANT-TOTAL.
075400    MOVE W01-REQUESTS-DENIED       TO W04-DENY-TOTAL.
075500    DISPLAY 'TOTAL REQUESTS PROCESSED: ' W02-REQ-TOTAL
075600                             UPON PRINTER.
075700    DISPLAY 'TOTAL GRANTED:            ' W03-GRANT-TOTAL
075800                             UPON PRINTER.
075900    DISPLAY 'TOTAL DENIED:             ' W04-DENY-TOTAL
076000                             UPON PRINTER.
076100 B61-EXIT.
076200    EXIT.
076300
076400************************************************************
076500*    B80-B81 - RE-SPILL MDR-TABLE BACK TO MYDATA-FILE            *
076600*    (LINE SEQUENTIAL CANNOT BE REWRITTEN IN PLACE - THE WHOLE   *
076700*    TABLE, ORIGINAL ROWS PLUS ANY APPENDED BY CREATE, IS        *
076800*    WRITTEN OUT FRESH AT END OF JOB).                           *
076900************************************************************
077000 B80-SAVE-MASTER-DATA.
077100    CLOSE MYDATA-FILE.
077200    OPEN OUTPUT MYDATA-FILE.
077300    MOVE 1                         TO FSUB.
077400    SET  FUNC-OPEN(FSUB)           TO TRUE.
077500    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
077600    SET  MDR-NDX                   TO 1.
077700    PERFORM B81-SAVE-ONE-DATA-ROW  THRU B81A-EXIT
077800       VARYING MDR-NDX FROM 1 BY 1
077900       UNTIL MDR-NDX > MDR-TOTAL.
078000 B81-EXIT.
078100    EXIT.
078200
078300 B81-SAVE-ONE-DATA-ROW.
078400    MOVE MDR-DATA-ID(MDR-NDX)          TO MDF-DATA-ID.
078500    MOVE MDR-DATA-NAME(MDR-NDX)        TO MDF-DATA-NAME.
078600    MOVE MDR-DATA-DATE(MDR-NDX)        TO MDF-DATA-DATE.
078700    MOVE MDR-DATA-BODY(MDR-NDX)        TO MDF-DATA-BODY.
078800    MOVE MDR-SENSITIVITY-LEVEL(MDR-NDX) TO MDF-SENSITIVITY-LEVEL.
078900    MOVE MDR-ORGANIZATION-LEVEL(MDR-NDX) TO
079000                                    MDF-ORGANIZATION-LEVEL.
079100    MOVE MDR-OWNER-ID(MDR-NDX)         TO MDF-OWNER-ID.
079200    MOVE MDR-OWNER-DEPARTMENT(MDR-NDX) TO MDF-OWNER-DEPARTMENT.
079300    MOVE MDR-OWNER-TEAM(MDR-NDX)       TO MDF-OWNER-TEAM.
079400    MOVE MDR-CONFIDENTIAL-NOTES(MDR-NDX) TO
079500                                    MDF-CONFIDENTIAL-NOTES.
079600    MOVE MDR-FINANCIAL-DATA(MDR-NDX)   TO MDF-FINANCIAL-DATA.
079700    MOVE MDR-IS-DELETED(MDR-NDX)       TO MDF-IS-DELETED.
079800    MOVE MDR-CREATED-BY(MDR-NDX)       TO MDF-CREATED-BY.
079900    MOVE MDR-CREATED-AT(MDR-NDX)       TO MDF-CREATED-AT.
080000    MOVE MDR-UPDATED-BY(MDR-NDX)       TO MDF-UPDATED-BY.
080100    MOVE MDR-UPDATED-AT(MDR-NDX)       TO MDF-UPDATED-AT.
080200    MOVE MDR-DELETED-BY(MDR-NDX)       TO MDF-DELETED-BY.
080300    MOVE MDR-DELETED-AT(MDR-NDX)       TO MDF-DELETED-AT.
080400    WRITE MDF-RECORD.
080500    MOVE 1                             TO FSUB.
080600    SET  FUNC-WRITE(FSUB)              TO TRUE.
080700    PERFORM B90-CHECK-STATUS  THRU B95-EXIT-CHECK.
080800 B81A-EXIT.
080900    EXIT.
081000
081100************************************************************
081200*    C00 - REQUEST DISPATCHER                                    *
081300************************************************************
081400 C00-DISPATCH-REQUEST.
081500    PERFORM C05-LOAD-CURRENT-USER  THRU C05A-EXIT.
081600    EVALUATE TRUE
081700       WHEN REQ-OP-CREATE
081800           PERFORM C10-DO-CREATE  THRU C10-EXIT
081900       WHEN REQ-OP-READ
082000           PERFORM C20-DO-READ    THRU C20-EXIT
082100       WHEN REQ-OP-UPDATE
082200           PERFORM C30-DO-UPDATE  THRU C30-EXIT
082300       WHEN REQ-OP-DELETE
082400           PERFORM C40-DO-DELETE  THRU C40-EXIT
082500       WHEN REQ-OP-LIST
082600           PERFORM C50-DO-LIST    THRU C50-EXIT
082700       WHEN OTHER
082800           DISPLAY '*** UNKNOWN OPERATION ON REQUEST *** '
082900                   REQ-USER-ID ' ' REQ-OPERATION
083000                             UPON PRINTER
083100    END-EVALUATE.
083200 C00-EXIT.
083300    EXIT.
083400
083500************************************************************
083600*    C05 - LOAD THE REQUESTING USER'S ATTRIBUTES                 *
083700************************************************************
083800 C05-LOAD-CURRENT-USER.
083900    MOVE 'N'                       TO CUR-FOUND-SW.
084000    MOVE SPACES                    TO WS-CURRENT-USER.
084100    MOVE REQ-USER-ID               TO CUR-USER-ID.
084200    IF  UAT-TOTAL = 0
084300       GO TO C05A-EXIT
084400    END-IF.
084500    SET  UAT-NDX                   TO 1.
084600    PERFORM C05B-SEARCH-USER       THRU C05B-EXIT
084700       VARYING UAT-NDX FROM 1 BY 1
084800       UNTIL UAT-NDX > UAT-TOTAL
084900       OR     CUR-USER-FOUND.
085000 C05A-EXIT.
085100    EXIT.
085200
085300 C05B-SEARCH-USER.
085400    IF  UAT-USER-ID(UAT-NDX) = REQ-USER-ID
085500       MOVE UAT-USER-ID(UAT-NDX)      TO CUR-USER-ID
085600       MOVE UAT-USERNAME(UAT-NDX)     TO CUR-USERNAME
085700       MOVE UAT-DEPARTMENT(UAT-NDX)   TO CUR-DEPARTMENT
085800       MOVE UAT-TEAM(UAT-NDX)         TO CUR-TEAM
085900       MOVE UAT-CLEARANCE-LEVEL(UAT-NDX) TO CUR-CLEARANCE-LEVEL
086000       MOVE UAT-ORGANIZATION-LEVEL(UAT-NDX) TO
086100                                CUR-ORGANIZATION-LEVEL
086200       MOVE UAT-MANAGER-ID(UAT-NDX)   TO CUR-MANAGER-ID
086300       MOVE UAT-IS-MANAGER(UAT-NDX)   TO CUR-IS-MANAGER
086400       MOVE UAT-IS-DEPARTMENT-HEAD(UAT-NDX) TO
086500                                CUR-IS-DEPARTMENT-HEAD
086600       MOVE UAT-IS-EXECUTIVE(UAT-NDX) TO CUR-IS-EXECUTIVE
086700       MOVE UAT-ROLES(UAT-NDX)        TO CUR-ROLES
086800       MOVE 'Y'                       TO CUR-FOUND-SW
086900    END-IF.
087000 C05B-EXIT.
087100    EXIT.
087200
087300************************************************************
087400*    C06 - FIND EXISTING DATA RECORD (READ/UPDATE/DELETE)        *
087500************************************************************
087600 C06-FIND-DATA-RECORD.
087700    MOVE 'N'                       TO W00-FOUND-SW.
087800    MOVE ZERO                      TO EVL-TABLE-INDEX.
087900    IF  MDR-TOTAL = 0
088000       GO TO C06A-EXIT
088100    END-IF.
088200    SET  MDR-NDX                   TO 1.
088300    PERFORM C06B-SEARCH-DATA-RECORD THRU C06B-EXIT
088400       VARYING MDR-NDX FROM 1 BY 1
088500       UNTIL MDR-NDX > MDR-TOTAL
088600       OR     W00-RECORD-FOUND.
088700 C06A-EXIT.
088800    EXIT.
088900
089000 C06B-SEARCH-DATA-RECORD.
089100    IF  MDR-DATA-ID(MDR-NDX) = REQ-DATA-ID
089200    AND NOT MDR-RECORD-DELETED(MDR-NDX)
089300       PERFORM C07-MOVE-TABLE-TO-EVAL THRU C07-EXIT
089400       SET  EVL-TABLE-INDEX           TO MDR-NDX
089500       MOVE 'Y'                       TO W00-FOUND-SW
089600    END-IF.
089700 C06B-EXIT.
089800    EXIT.
089900
090000 C07-MOVE-TABLE-TO-EVAL.
090100    MOVE MDR-DATA-ID(MDR-NDX)           TO EVL-DATA-ID.
090200    MOVE MDR-DATA-NAME(MDR-NDX)         TO EVL-DATA-NAME.
090300    MOVE MDR-DATA-DATE(MDR-NDX)         TO EVL-DATA-DATE.
090400    MOVE MDR-DATA-BODY(MDR-NDX)         TO EVL-DATA-BODY.
090500    MOVE MDR-SENSITIVITY-LEVEL(MDR-NDX) TO EVL-SENSITIVITY-LEVEL.
090600    MOVE MDR-ORGANIZATION-LEVEL(MDR-NDX) TO
090700                                    EVL-ORGANIZATION-LEVEL.
090800    MOVE MDR-OWNER-ID(MDR-NDX)          TO EVL-OWNER-ID.
090900    MOVE MDR-OWNER-DEPARTMENT(MDR-NDX)  TO EVL-OWNER-DEPARTMENT.
091000    MOVE MDR-OWNER-TEAM(MDR-NDX)        TO EVL-OWNER-TEAM.
091100    MOVE MDR-CONFIDENTIAL-NOTES(MDR-NDX) TO
091200                                    EVL-CONFIDENTIAL-NOTES.
091300    MOVE MDR-FINANCIAL-DATA(MDR-NDX)    TO EVL-FINANCIAL-DATA.
091400    MOVE MDR-IS-DELETED(MDR-NDX)        TO EVL-IS-DELETED.
091500    MOVE MDR-CREATED-BY(MDR-NDX)        TO EVL-CREATED-BY.
091600    MOVE MDR-CREATED-AT(MDR-NDX)        TO EVL-CREATED-AT.
091700    MOVE MDR-UPDATED-BY(MDR-NDX)        TO EVL-UPDATED-BY.
091800    MOVE MDR-UPDATED-AT(MDR-NDX)        TO EVL-UPDATED-AT.
091900    MOVE MDR-DELETED-BY(MDR-NDX)        TO EVL-DELETED-BY.
092000    MOVE MDR-DELETED-AT(MDR-NDX)        TO EVL-DELETED-AT.
092100 C07-EXIT.
092200    EXIT.
092300
092400************************************************************
092500*    C10 - CREATE                                                *
092600************************************************************
092700 C10-DO-CREATE.
092800    SET  RES-OP-CREATE             TO TRUE.
092900    PERFORM C11-BUILD-CANDIDATE-RECORD THRU C11-EXIT.
093000    PERFORM R00-CHECK-ACCESS       THRU R00-EXIT.
093100    IF  RES-ALLOWED
093200       PERFORM C12-APPLY-FIELD-WRITE-GUARDS THRU C12-EXIT
093300       PERFORM C39-SAVE-EVAL-TO-TABLE THRU C39-EXIT
093400       MOVE 'N'                   TO WS-HASH-WANTED-SW
093500       SET  WS-HASH-WANTED        TO TRUE
093600       PERFORM U10-COMPUTE-DATA-HASH THRU U10-EXIT
093700       ADD 1                      TO W01-REQUESTS-GRANTED
093800    ELSE
093900       ADD 1                      TO W01-REQUESTS-DENIED
094000    END-IF.
094100    PERFORM U00-WRITE-DECISION-AUDIT THRU U00-EXIT.
094200 C10-EXIT.
094300    EXIT.
094400
094500 C11-BUILD-CANDIDATE-RECORD.
094600    MOVE SPACES                    TO WS-EVAL-RECORD.
094700    MOVE ZERO                      TO EVL-DATA-ID.
094800    COMPUTE EVL-DATA-ID = 900000000 + MDR-TOTAL + 1.
094900    MOVE REQ-DATA-NAME             TO EVL-DATA-NAME.
095000    MOVE REQ-DATA-DATE             TO EVL-DATA-DATE.
095100    MOVE REQ-DATA-BODY             TO EVL-DATA-BODY.
095200    MOVE REQ-SENSITIVITY-LEVEL     TO EVL-SENSITIVITY-LEVEL.
095300    MOVE REQ-ORGANIZATION-LEVEL    TO EVL-ORGANIZATION-LEVEL.
095400    MOVE REQ-OWNER-ID              TO EVL-OWNER-ID.
095500    MOVE REQ-OWNER-DEPARTMENT      TO EVL-OWNER-DEPARTMENT.
095600    MOVE REQ-OWNER-TEAM            TO EVL-OWNER-TEAM.
095700    MOVE REQ-CONFIDENTIAL-NOTES    TO EVL-CONFIDENTIAL-NOTES.
095800    MOVE REQ-FINANCIAL-DATA        TO EVL-FINANCIAL-DATA.
095900    MOVE 'N'                       TO EVL-IS-DELETED.
096000    MOVE CUR-USER-ID               TO EVL-CREATED-BY.
096100    PERFORM U01-GET-CURRENT-TIMESTAMP THRU U01-EXIT.
096200    MOVE WS-AUDIT-TIMESTAMP        TO EVL-CREATED-AT.
096300    MOVE ZERO                      TO EVL-TABLE-INDEX.
096400 C11-EXIT.
096500    EXIT.
096600
096700************************************************************
096800*    C12 - FIELD-LEVEL WRITE GUARDS (CREATE)                     *
096900*    INDEPENDENT OF THE RBAC/ABAC DECISION - A SILENT STRIP,     *
097000*    NOT A DENIAL.                                               *
097100************************************************************
097200 C12-APPLY-FIELD-WRITE-GUARDS.
097300    MOVE 'CONFIDENTIAL'            TO WS-CLR-TEXT.
097400    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
097500    MOVE WS-CLR-RANK-OUT           TO WS-CLR-REQ-RANK.
097600    MOVE CUR-CLEARANCE-LEVEL       TO WS-CLR-TEXT.
097700    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
097800    MOVE WS-CLR-RANK-OUT           TO WS-CLR-USER-RANK.
097900    IF  WS-CLR-USER-RANK < WS-CLR-REQ-RANK
098000       MOVE SPACES                TO EVL-CONFIDENTIAL-NOTES
098100    END-IF.
098200    MOVE 'SECRET'                  TO WS-CLR-TEXT.
098300    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
098400    MOVE WS-CLR-RANK-OUT           TO WS-CLR-REQ-RANK.
098500    IF  WS-CLR-USER-RANK < WS-CLR-REQ-RANK
098600       MOVE SPACES                TO EVL-FINANCIAL-DATA
098700    END-IF.
098800 C12-EXIT.
098900    EXIT.
099000
099100************************************************************
099200*    C20 - READ                                                  *
099300************************************************************
099400 C20-DO-READ.
099500    SET  RES-OP-READ               TO TRUE.
099600    PERFORM C06-FIND-DATA-RECORD   THRU C06A-EXIT.
099700    IF  NOT W00-RECORD-FOUND
099800       MOVE 'N'                   TO RES-ALLOWED-SW
099900       MOVE 'DENIED-CONTEXT'      TO RES-DENIAL-REASON
100000       MOVE 'RECORD NOT FOUND OR SOFT-DELETED'
100100                                  TO RES-DENIAL-DETAILS
100200       ADD 1                      TO W01-REQUESTS-DENIED
100300       PERFORM U00-WRITE-DECISION-AUDIT THRU U00-EXIT
100400       GO TO C20-EXIT
100500    END-IF.
100600    PERFORM R00-CHECK-ACCESS       THRU R00-EXIT.
100700    IF  RES-ALLOWED
100800       ADD 1                      TO W01-REQUESTS-GRANTED
100900    ELSE
101000       ADD 1                      TO W01-REQUESTS-DENIED
101100    END-IF.
101200    PERFORM U00-WRITE-DECISION-AUDIT THRU U00-EXIT.
101300 C20-EXIT.
101400    EXIT.
101500
101600************************************************************
101700*    C30 - UPDATE                                                *
101800************************************************************
101900 C30-DO-UPDATE.
102000    SET  RES-OP-UPDATE             TO TRUE.
102100    PERFORM C06-FIND-DATA-RECORD   THRU C06A-EXIT.
102200    IF  NOT W00-RECORD-FOUND
102300       MOVE 'N'                   TO RES-ALLOWED-SW
102400       MOVE 'DENIED-CONTEXT'      TO RES-DENIAL-REASON
102500       MOVE 'RECORD NOT FOUND OR SOFT-DELETED'
102600                                  TO RES-DENIAL-DETAILS
102700       ADD 1                      TO W01-REQUESTS-DENIED
102800       PERFORM U00-WRITE-DECISION-AUDIT THRU U00-EXIT
102900       GO TO C30-EXIT
103000    END-IF.
103100    PERFORM R00-CHECK-ACCESS       THRU R00-EXIT.
103200    IF  RES-ALLOWED
103300       PERFORM C35-APPLY-UPDATE-FIELDS THRU C35Z-EXIT
103400       PERFORM C39-SAVE-EVAL-TO-TABLE THRU C39-EXIT
103500       SET  WS-HASH-WANTED        TO TRUE
103600       PERFORM U10-COMPUTE-DATA-HASH THRU U10-EXIT
103700       ADD 1                      TO W01-REQUESTS-GRANTED
103800    ELSE
103900       ADD 1                      TO W01-REQUESTS-DENIED
104000    END-IF.
104100    PERFORM U00-WRITE-DECISION-AUDIT THRU U00-EXIT.
104200 C30-EXIT.
104300    EXIT.
104400
104500************************************************************
104600*    C35 - APPLY UPDATE FIELDS (VISIBLE-COLUMN FILTERED)         *
104700*    EACH FIELD FROM THE REQUEST IS APPLIED ONLY IF ITS COLUMN      *
104800*    NAME IS A MEMBER OF THE DECISION'S VISIBLE-COLUMN SET, AND  *
104900*    ONLY IF IT IS ACTUALLY SUPPLIED (NOT SPACES).  EVERY FIELD  *
105000*    ACTUALLY CHANGED LOGS A FIELD-CHANGE AUDIT ENTRY FIRST.     *
105100************************************************************
105200 C35-APPLY-UPDATE-FIELDS.
105300    IF  REQ-DATA-NAME NOT = SPACES
105400    AND REQ-DATA-NAME NOT = EVL-DATA-NAME
105500       MOVE 'NAME'                TO SCAN-TARGET
105600       PERFORM X12-HAS-COLUMN     THRU X13-EXIT
105700       IF  SCAN-TOKEN-FOUND OR WS-VISIBLE-COLUMNS-OUT = SPACES
105800           MOVE 'NAME'            TO WS-FIELD-CHANGE-NAME
105900           MOVE EVL-DATA-NAME     TO WS-OLD-VALUE-TEXT
106000           MOVE REQ-DATA-NAME     TO WS-NEW-VALUE-TEXT
106100           PERFORM U20-WRITE-FIELD-CHANGE THRU U20-EXIT
106200           MOVE REQ-DATA-NAME     TO EVL-DATA-NAME
106300       END-IF
106400    END-IF.
106500    IF  REQ-DATA-DATE NOT = ZERO
106600    AND REQ-DATA-DATE NOT = EVL-DATA-DATE
106700       MOVE 'DATE'                TO SCAN-TARGET
106800       PERFORM X12-HAS-COLUMN     THRU X13-EXIT
106900       IF  SCAN-TOKEN-FOUND OR WS-VISIBLE-COLUMNS-OUT = SPACES
107000           MOVE 'DATE'            TO WS-FIELD-CHANGE-NAME
107100           MOVE EVL-DATA-DATE     TO WS-OLD-VALUE-TEXT
107200           MOVE REQ-DATA-DATE     TO WS-NEW-VALUE-TEXT
107300           PERFORM U20-WRITE-FIELD-CHANGE THRU U20-EXIT
107400           MOVE REQ-DATA-DATE     TO EVL-DATA-DATE
107500       END-IF
107600    END-IF.
107700    IF  REQ-DATA-BODY NOT = SPACES
107800    AND REQ-DATA-BODY NOT = EVL-DATA-BODY
107900       MOVE 'DATA'                TO SCAN-TARGET
108000       PERFORM X12-HAS-COLUMN     THRU X13-EXIT
108100       IF  SCAN-TOKEN-FOUND OR WS-VISIBLE-COLUMNS-OUT = SPACES
108200           MOVE 'DATA'            TO WS-FIELD-CHANGE-NAME
108300           MOVE EVL-DATA-BODY(1:80) TO WS-OLD-VALUE-TEXT
108400           MOVE REQ-DATA-BODY(1:80) TO WS-NEW-VALUE-TEXT
108500           PERFORM U20-WRITE-FIELD-CHANGE THRU U20-EXIT
108600           MOVE REQ-DATA-BODY     TO EVL-DATA-BODY
108700       END-IF
108800    END-IF.
108900    IF  REQ-SENSITIVITY-LEVEL NOT = SPACES
109000    AND REQ-SENSITIVITY-LEVEL NOT = EVL-SENSITIVITY-LEVEL
109100       MOVE 'SENSITIVITYLEVEL'    TO SCAN-TARGET
109200       PERFORM X12-HAS-COLUMN     THRU X13-EXIT
109300       IF  SCAN-TOKEN-FOUND OR WS-VISIBLE-COLUMNS-OUT = SPACES
109400           MOVE 'SENSITIVITYLEVEL' TO WS-FIELD-CHANGE-NAME
109500           MOVE EVL-SENSITIVITY-LEVEL TO WS-OLD-VALUE-TEXT
109600           MOVE REQ-SENSITIVITY-LEVEL TO WS-NEW-VALUE-TEXT
109700           PERFORM U20-WRITE-FIELD-CHANGE THRU U20-EXIT
109800           MOVE REQ-SENSITIVITY-LEVEL TO EVL-SENSITIVITY-LEVEL
109900       END-IF
110000    END-IF.
110100    IF  REQ-CONFIDENTIAL-NOTES NOT = SPACES
110200    AND REQ-CONFIDENTIAL-NOTES NOT = EVL-CONFIDENTIAL-NOTES
110300       MOVE 'CONFIDENTIALNOTES'   TO SCAN-TARGET
110400       PERFORM X12-HAS-COLUMN     THRU X13-EXIT
110500       IF  SCAN-TOKEN-FOUND OR WS-VISIBLE-COLUMNS-OUT = SPACES
110600           MOVE 'CONFIDENTIALNOTES' TO WS-FIELD-CHANGE-NAME
110700           MOVE EVL-CONFIDENTIAL-NOTES(1:80) TO
110800                                      WS-OLD-VALUE-TEXT
110900           MOVE REQ-CONFIDENTIAL-NOTES(1:80) TO
111000                                      WS-NEW-VALUE-TEXT
111100           PERFORM U20-WRITE-FIELD-CHANGE THRU U20-EXIT
111200           MOVE REQ-CONFIDENTIAL-NOTES TO EVL-CONFIDENTIAL-NOTES
111300       END-IF
111400    END-IF.
111500    IF  REQ-FINANCIAL-DATA NOT = SPACES
111600    AND REQ-FINANCIAL-DATA NOT = EVL-FINANCIAL-DATA
111700       MOVE 'FINANCIALDATA'       TO SCAN-TARGET
111800       PERFORM X12-HAS-COLUMN     THRU X13-EXIT
111900       IF  SCAN-TOKEN-FOUND OR WS-VISIBLE-COLUMNS-OUT = SPACES
112000           MOVE 'FINANCIALDATA'   TO WS-FIELD-CHANGE-NAME
112100           MOVE EVL-FINANCIAL-DATA(1:80) TO WS-OLD-VALUE-TEXT
112200           MOVE REQ-FINANCIAL-DATA(1:80) TO WS-NEW-VALUE-TEXT
112300           PERFORM U20-WRITE-FIELD-CHANGE THRU U20-EXIT
112400           MOVE REQ-FINANCIAL-DATA TO EVL-FINANCIAL-DATA
112500       END-IF
112600    END-IF.
112700    PERFORM U01-GET-CURRENT-TIMESTAMP THRU U01-EXIT.
112800    MOVE WS-AUDIT-TIMESTAMP        TO EVL-UPDATED-AT.
112900    MOVE CUR-USER-ID               TO EVL-UPDATED-BY.
113000 C35Z-EXIT.
113100    EXIT.
113200
113300************************************************************
113400*    C39 - PERSIST WS-EVAL-RECORD BACK TO MDR-TABLE              *
113500*    (CREATE APPENDS A NEW ROW, UPDATE OVERWRITES THE FOUND ROW) *
113600************************************************************
113700 C39-SAVE-EVAL-TO-TABLE.
113800    IF  EVL-TABLE-INDEX = ZERO
113900       ADD 1                      TO MDR-TOTAL
114000       SET  MDR-NDX               TO MDR-TOTAL
114100       SET  EVL-TABLE-INDEX       TO MDR-NDX
114200    ELSE
114300       SET  MDR-NDX               TO EVL-TABLE-INDEX
114400    END-IF.
114500    MOVE EVL-DATA-ID               TO MDR-DATA-ID(MDR-NDX).
114600    MOVE EVL-DATA-NAME             TO MDR-DATA-NAME(MDR-NDX).
114700    MOVE EVL-DATA-DATE             TO MDR-DATA-DATE(MDR-NDX).
114800    MOVE EVL-DATA-BODY             TO MDR-DATA-BODY(MDR-NDX).
114900    MOVE EVL-SENSITIVITY-LEVEL     TO
115000                            MDR-SENSITIVITY-LEVEL(MDR-NDX).
115100    MOVE EVL-ORGANIZATION-LEVEL    TO
115200                            MDR-ORGANIZATION-LEVEL(MDR-NDX).
115300    MOVE EVL-OWNER-ID              TO MDR-OWNER-ID(MDR-NDX).
115400    MOVE EVL-OWNER-DEPARTMENT      TO
115500                            MDR-OWNER-DEPARTMENT(MDR-NDX).
115600    MOVE EVL-OWNER-TEAM            TO MDR-OWNER-TEAM(MDR-NDX).
115700    MOVE EVL-CONFIDENTIAL-NOTES    TO
115800                            MDR-CONFIDENTIAL-NOTES(MDR-NDX).
115900    MOVE EVL-FINANCIAL-DATA        TO
116000                            MDR-FINANCIAL-DATA(MDR-NDX).
116100    MOVE EVL-IS-DELETED            TO MDR-IS-DELETED(MDR-NDX).
116200    MOVE EVL-CREATED-BY            TO MDR-CREATED-BY(MDR-NDX).
116300    MOVE EVL-CREATED-AT            TO MDR-CREATED-AT(MDR-NDX).
116400    MOVE EVL-UPDATED-BY            TO MDR-UPDATED-BY(MDR-NDX).
116500    MOVE EVL-UPDATED-AT            TO MDR-UPDATED-AT(MDR-NDX).
116600    MOVE EVL-DELETED-BY            TO MDR-DELETED-BY(MDR-NDX).
116700    MOVE EVL-DELETED-AT            TO MDR-DELETED-AT(MDR-NDX).
116800 C39-EXIT.
116900    EXIT.
117000
117100************************************************************
117200*    C40 - DELETE (SOFT DELETE)                                  *
117300************************************************************
117400 C40-DO-DELETE.
117500    SET  RES-OP-DELETE             TO TRUE.
117600    PERFORM C06-FIND-DATA-RECORD   THRU C06A-EXIT.
117700    IF  NOT W00-RECORD-FOUND
117800       MOVE 'N'                   TO RES-ALLOWED-SW
117900       MOVE 'DENIED-CONTEXT'      TO RES-DENIAL-REASON
118000       MOVE 'RECORD NOT FOUND OR SOFT-DELETED'
118100                                  TO RES-DENIAL-DETAILS
118200       ADD 1                      TO W01-REQUESTS-DENIED
118300       PERFORM U00-WRITE-DECISION-AUDIT THRU U00-EXIT
118400       GO TO C40-EXIT
118500    END-IF.
118600    PERFORM R00-CHECK-ACCESS       THRU R00-EXIT.
118700    IF  RES-ALLOWED
118800       MOVE 'Y'                   TO EVL-IS-DELETED
118900       MOVE CUR-USER-ID           TO EVL-DELETED-BY
119000       PERFORM U01-GET-CURRENT-TIMESTAMP THRU U01-EXIT
119100       MOVE WS-AUDIT-TIMESTAMP    TO EVL-DELETED-AT
119200       PERFORM C39-SAVE-EVAL-TO-TABLE THRU C39-EXIT
119300       ADD 1                      TO W01-REQUESTS-GRANTED
119400    ELSE
119500       ADD 1                      TO W01-REQUESTS-DENIED
119600    END-IF.
119700    PERFORM U00-WRITE-DECISION-AUDIT THRU U00-EXIT.
119800 C40-EXIT.
119900    EXIT.
120000
120100************************************************************
120200*    C50-C51 - BULK LISTING (FIND-ALL-ACCESSIBLE FOR THIS USER)  *
120300*    NOT RULE-ENGINE LOGIC - A STRAIGHT FILTER OVER THE MASTER   *
120400*    TABLE IN SEQUENCE, KEEPING A ROW WHEN OWNED BY THE USER OR  *
120500*    REACHABLE THROUGH THE USER'S ORGANIZATION-LEVEL STANDING.   *
120600************************************************************
120700 C50-DO-LIST.
120800    SET  RES-OP-LIST               TO TRUE.
120900    MOVE ZERO                      TO EVL-TABLE-INDEX.
121000    IF  MDR-TOTAL = 0
121100       GO TO C50-EXIT
121200    END-IF.
121300    SET  MDR-NDX                   TO 1.
121400    PERFORM C51-LIST-ONE-ROW       THRU C51-EXIT
121500       VARYING MDR-NDX FROM 1 BY 1
121600       UNTIL MDR-NDX > MDR-TOTAL.
121700 C50-EXIT.
121800    EXIT.
121900
122000 C51-LIST-ONE-ROW.
122100    IF  MDR-RECORD-DELETED(MDR-NDX)
122200       GO TO C51-EXIT
122300    END-IF.
122400    MOVE 'N'                       TO W00-DENY-SW.
122500    IF  MDR-OWNER-ID(MDR-NDX) = CUR-USER-ID
122600       CONTINUE
122700    ELSE
122800     IF  MDR-ORGL-EXECUTIVE(MDR-NDX) AND CUR-EXECUTIVE-YES
122900       CONTINUE
123000     ELSE
123100       IF  MDR-ORGL-DEPARTMENT(MDR-NDX)
123200       AND MDR-OWNER-DEPARTMENT(MDR-NDX) = CUR-DEPARTMENT
123300         CONTINUE
123400       ELSE
123500         IF  MDR-ORGL-TEAM(MDR-NDX)
123600         AND MDR-OWNER-TEAM(MDR-NDX) = CUR-TEAM
123700           CONTINUE
123800         ELSE
123900           MOVE 'Y'               TO W00-DENY-SW
124000         END-IF
124100       END-IF
124200     END-IF
124300    END-IF.
124400    IF  NOT W00-REQUEST-DENIED
124500       PERFORM C07-MOVE-TABLE-TO-EVAL THRU C07-EXIT
124600       SET  EVL-TABLE-INDEX       TO MDR-NDX
124700       MOVE 'Y'                   TO RES-ALLOWED-SW
124800       ADD 1                      TO W01-REQUESTS-GRANTED
124900       PERFORM U00-WRITE-DECISION-AUDIT THRU U00-EXIT
125000    END-IF.
125100 C51-EXIT.
125200    EXIT.
125300
125400************************************************************
125500*    R00 - RULE ENGINE DRIVER                                    *
125600*    RUNS RBAC, THEN ABAC, THEN CBAC, THEN ROW-LEVEL (IF ON),    *
125700*    THEN COLUMN-LEVEL (IF ON).  ANY FAILURE IN STEPS 1-4        *
125800*    RETURNS IMMEDIATELY WITH ALLOWED = 'N'.                     *
125900************************************************************
126000 R00-CHECK-ACCESS.
126100    MOVE 'N'                       TO RES-ALLOWED-SW.
126200    MOVE SPACES                    TO RES-DENIAL-REASON
126300                                      RES-DENIAL-DETAILS.
126400    MOVE 'N'                       TO W00-PARTIAL-SW.
126500    MOVE SPACES                    TO WS-VISIBLE-COLUMNS-OUT.
126600    PERFORM R10-CHECK-RBAC         THRU R10-EXIT.
126700    IF  NOT RES-ALLOWED
126800       MOVE 'DENIED-ROLE'         TO RES-DENIAL-REASON
126900       GO TO R00-EXIT
127000    END-IF.
127100    MOVE 'N'                       TO RES-ALLOWED-SW.
127200    PERFORM R20-CHECK-ABAC         THRU R20-EXIT.
127300    IF  NOT RES-ALLOWED
127400       MOVE 'DENIED-ATTRIBUTE'    TO RES-DENIAL-REASON
127500       GO TO R00-EXIT
127600    END-IF.
127700    MOVE 'N'                       TO RES-ALLOWED-SW.
127800    PERFORM R40-CHECK-CBAC         THRU R40-EXIT.
127900    IF  NOT RES-ALLOWED
128000       MOVE 'DENIED-CONTEXT'      TO RES-DENIAL-REASON
128100       GO TO R00-EXIT
128200    END-IF.
128300    IF  WITH-ROW-LEVEL-SECURITY
128400       MOVE 'N'                   TO RES-ALLOWED-SW
128500       PERFORM R50-CHECK-ROW-LEVEL THRU R50-EXIT
128600       IF  NOT RES-ALLOWED
128700           MOVE 'DENIED-ROW-LEVEL' TO RES-DENIAL-REASON
128800           GO TO R00-EXIT
128900       END-IF
129000    END-IF.
129100    IF  WITH-COLUMN-LEVEL-SECURITY
129200       PERFORM R60-GET-VISIBLE-COLUMNS THRU R60-EXIT
129300    ELSE
129400       MOVE WS-COLUMN-NAMES-LIT   TO WS-VISIBLE-COLUMNS-OUT
129500    END-IF.
129600    MOVE 'Y'                       TO RES-ALLOWED-SW.
129700 R00-EXIT.
129800    EXIT.
129900
130000************************************************************
130100*    R10 - RBAC                                                  *
130200************************************************************
130300 R10-CHECK-RBAC.
130400    MOVE 'ADMIN'                   TO SCAN-TARGET.
130500    MOVE CUR-ROLES                 TO SCAN-LIST.
130600    PERFORM X10-HAS-ROLE           THRU X11-EXIT.
130700    IF  SCAN-TOKEN-FOUND
130800       MOVE 'Y'                   TO RES-ALLOWED-SW
130900       GO TO R10-EXIT
131000    END-IF.
131100    PERFORM R12-CHECK-ORG-HIERARCHY THRU R12-EXIT.
131200    IF  NOT RES-ALLOWED
131300       GO TO R10-EXIT
131400    END-IF.
131500    PERFORM R14-CHECK-OPERATION-OVERLAY THRU R14A-EXIT.
131600 R10-EXIT.
131700    EXIT.
131800
131900************************************************************
132000*    R12 - ORGANIZATION-LEVEL HIERARCHY CHECK                    *
132100************************************************************
132200 R12-CHECK-ORG-HIERARCHY.
132300    MOVE 'N'                       TO RES-ALLOWED-SW.
132400    EVALUATE TRUE
132500       WHEN EVL-ORGL-EXECUTIVE
132600           IF  CUR-EXECUTIVE-YES
132700               MOVE 'Y'           TO RES-ALLOWED-SW
132800           ELSE
132900               MOVE 'EXECUTIVE'   TO SCAN-TARGET
133000               MOVE CUR-ROLES     TO SCAN-LIST
133100               PERFORM X10-HAS-ROLE THRU X11-EXIT
133200               IF  SCAN-TOKEN-FOUND
133300                   MOVE 'Y'       TO RES-ALLOWED-SW
133400               END-IF
133500           END-IF
133600       WHEN EVL-ORGL-DEPARTMENT
133700           PERFORM R13-CHECK-DEPARTMENT-LEVEL THRU R13A-EXIT
133800       WHEN EVL-ORGL-TEAM
133900           PERFORM R13B-CHECK-TEAM-LEVEL THRU R13C-EXIT
134000       WHEN EVL-ORGL-INDIVIDUAL
134100           PERFORM R13D-CHECK-INDIVIDUAL-LEVEL THRU R13E-EXIT
134200       WHEN OTHER
134300           MOVE 'Y'               TO RES-ALLOWED-SW
134400    END-EVALUATE.
134500 R12-EXIT.
134600    EXIT.
134700
134800 R13-CHECK-DEPARTMENT-LEVEL.
134900    IF  CUR-EXECUTIVE-YES OR CUR-IS-DEPARTMENT-HEAD = 'Y'
135000       MOVE 'Y'                   TO RES-ALLOWED-SW
135100       GO TO R13A-EXIT
135200    END-IF.
135300    MOVE 'EXECUTIVE'               TO SCAN-TARGET.
135400    MOVE CUR-ROLES                 TO SCAN-LIST.
135500    PERFORM X10-HAS-ROLE           THRU X11-EXIT.
135600    IF  SCAN-TOKEN-FOUND
135700       MOVE 'Y'                   TO RES-ALLOWED-SW
135800       GO TO R13A-EXIT
135900    END-IF.
136000    MOVE 'DEPARTMENT_MANAGER'      TO SCAN-TARGET.
136100    MOVE CUR-ROLES                 TO SCAN-LIST.
136200    PERFORM X10-HAS-ROLE           THRU X11-EXIT.
136300    IF  SCAN-TOKEN-FOUND
136400       MOVE 'Y'                   TO RES-ALLOWED-SW
136500       GO TO R13A-EXIT
136600    END-IF.
136700    IF  CUR-DEPARTMENT = EVL-OWNER-DEPARTMENT
136800       MOVE 'Y'                   TO RES-ALLOWED-SW
136900    END-IF.
137000 R13A-EXIT.
137100    EXIT.
137200
137300 R13B-CHECK-TEAM-LEVEL.
137400    IF  CUR-EXECUTIVE-YES OR CUR-IS-DEPARTMENT-HEAD = 'Y'
137500       MOVE 'Y'                   TO RES-ALLOWED-SW
137600       GO TO R13C-EXIT
137700    END-IF.
137800    IF  CUR-TEAM = EVL-OWNER-TEAM
137900       MOVE 'Y'                   TO RES-ALLOWED-SW
138000    END-IF.
138100 R13C-EXIT.
138200    EXIT.
138300
138400 R13D-CHECK-INDIVIDUAL-LEVEL.
138500    IF  CUR-USER-ID = EVL-OWNER-ID
138600       MOVE 'Y'                   TO RES-ALLOWED-SW
138700       GO TO R13E-EXIT
138800    END-IF.
138900    IF  CUR-EXECUTIVE-YES OR CUR-IS-DEPARTMENT-HEAD = 'Y'
139000       MOVE 'Y'                   TO RES-ALLOWED-SW
139100       GO TO R13E-EXIT
139200    END-IF.
139300    PERFORM R13F-CHECK-OWNERS-MANAGER THRU R13F-EXIT.
139400 R13E-EXIT.
139500    EXIT.
139600
139700 R13F-CHECK-OWNERS-MANAGER.
139800    IF  UAT-TOTAL = 0
139900       GO TO R13F-EXIT
140000    END-IF.
140100    SET  UAT-NDX                   TO 1.
140200    PERFORM R13G-SEARCH-OWNER      THRU R13G-EXIT
140300       VARYING UAT-NDX FROM 1 BY 1
140400       UNTIL UAT-NDX > UAT-TOTAL
140500       OR     RES-ALLOWED.
140600 R13F-EXIT.
140700    EXIT.
140800
140900 R13G-SEARCH-OWNER.
141000    IF  UAT-USER-ID(UAT-NDX) = EVL-OWNER-ID
141100    AND UAT-MANAGER-ID(UAT-NDX) = CUR-USER-ID
141200       MOVE 'Y'                   TO RES-ALLOWED-SW
141300    END-IF.
141400 R13G-EXIT.
141500    EXIT.
141600
141700************************************************************
141800*    R14 - OPERATION-SPECIFIC ROLE OVERLAY (UPDATE/DELETE)       *
141900************************************************************
142000 R14-CHECK-OPERATION-OVERLAY.
142100    IF  NOT RES-OP-UPDATE AND NOT RES-OP-DELETE
142200       GO TO R14A-EXIT
142300    END-IF.
142400    IF  CUR-USER-ID = EVL-OWNER-ID
142500       GO TO R14A-EXIT
142600    END-IF.
142700    MOVE 'N'                       TO RES-ALLOWED-SW.
142800    MOVE 'ADMIN'                   TO SCAN-TARGET.
142900    MOVE CUR-ROLES                 TO SCAN-LIST.
143000    PERFORM X10-HAS-ROLE           THRU X11-EXIT.
143100    IF  SCAN-TOKEN-FOUND
143200       MOVE 'Y'                   TO RES-ALLOWED-SW
143300       GO TO R14A-EXIT
143400    END-IF.
143500    MOVE 'DATA_MANAGER'            TO SCAN-TARGET.
143600    MOVE CUR-ROLES                 TO SCAN-LIST.
143700    PERFORM X10-HAS-ROLE           THRU X11-EXIT.
143800    IF  SCAN-TOKEN-FOUND
143900       MOVE 'Y'                   TO RES-ALLOWED-SW
144000       GO TO R14A-EXIT
144100    END-IF.
144200    IF  RES-OP-UPDATE
144300       MOVE 'EDITOR'              TO SCAN-TARGET
144400       MOVE CUR-ROLES             TO SCAN-LIST
144500       PERFORM X10-HAS-ROLE       THRU X11-EXIT
144600       IF  SCAN-TOKEN-FOUND
144700           MOVE 'Y'               TO RES-ALLOWED-SW
144800       END-IF
144900    END-IF.
145000 R14A-EXIT.
145100    EXIT.
145200
145300************************************************************
145400*    R20 - ABAC                                                  *
145500************************************************************
145600 R20-CHECK-ABAC.
145700    PERFORM R21-MAP-SENSITIVITY-TO-CLEARANCE THRU R21-EXIT.
145800    PERFORM R22-COMPARE-CLEARANCE  THRU R22-EXIT.
145900    IF  NOT RES-ALLOWED
146000       GO TO R20-EXIT
146100    END-IF.
146200    MOVE 'N'                       TO RES-ALLOWED-SW.
146300    PERFORM R25-EVAL-CUSTOM-RULES  THRU R25-EXIT.
146400 R20-EXIT.
146500    EXIT.
146600
146700 R21-MAP-SENSITIVITY-TO-CLEARANCE.
146800    EVALUATE TRUE
146900       WHEN EVL-SENS-PUBLIC
147000           MOVE 'PUBLIC'          TO RES-REQUIRED-CLEARANCE
147100       WHEN EVL-SENS-INTERNAL
147200           MOVE 'INTERNAL'        TO RES-REQUIRED-CLEARANCE
147300       WHEN EVL-SENS-CONFIDENTIAL
147400           MOVE 'CONFIDENTIAL'    TO RES-REQUIRED-CLEARANCE
147500       WHEN EVL-SENS-RESTRICTED
147600           MOVE 'SECRET'          TO RES-REQUIRED-CLEARANCE
147700       WHEN OTHER
147800           MOVE 'PUBLIC'          TO RES-REQUIRED-CLEARANCE
147900    END-EVALUATE.
148000 R21-EXIT.
148100    EXIT.
148200
148300 R22-COMPARE-CLEARANCE.
148400    MOVE 'N'                       TO RES-ALLOWED-SW.
148500    IF  CUR-CLEARANCE-LEVEL = SPACES
148600       MOVE 'PUBLIC'              TO WS-CLR-TEXT
148700    ELSE
148800       MOVE CUR-CLEARANCE-LEVEL   TO WS-CLR-TEXT
148900    END-IF.
149000    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
149100    MOVE WS-CLR-RANK-OUT           TO WS-CLR-USER-RANK.
149200    MOVE RES-REQUIRED-CLEARANCE    TO WS-CLR-TEXT.
149300    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
149400    MOVE WS-CLR-RANK-OUT           TO WS-CLR-REQ-RANK.
149500    IF  WS-CLR-USER-RANK >= WS-CLR-REQ-RANK
149600       MOVE 'Y'                   TO RES-ALLOWED-SW
149700    ELSE
149800       MOVE 'USER CLEARANCE BELOW RECORD SENSITIVITY'
149900                                  TO RES-DENIAL-DETAILS
150000    END-IF.
150100 R22-EXIT.
150200    EXIT.
150300
150400************************************************************
150500*    R25 - CUSTOM ACCESS-RULE WALK (ASCENDING PRIORITY ORDER,    *
150600*    FIRST-FAILURE SHORT-CIRCUIT).  ACR-TABLE IS ALREADY SORTED  *
150700*    BY B45 SO THIS IS A STRAIGHT SEQUENTIAL SCAN.               *
150800************************************************************
150900 R25-EVAL-CUSTOM-RULES.
151000    MOVE 'Y'                       TO RES-ALLOWED-SW.
151100    IF  ACR-TOTAL = 0
151200       GO TO R25-EXIT
151300    END-IF.
151400    SET  ACR-NDX                   TO 1.
151500    PERFORM R25A-EVAL-ONE-RULE     THRU R25A-EXIT
151600       VARYING ACR-NDX FROM 1 BY 1
151700       UNTIL ACR-NDX > ACR-TOTAL
151800       OR     W00-REQUEST-DENIED.
151900    MOVE 'N'                       TO W00-DENY-SW.
152000 R25-EXIT.
152100    EXIT.
152200
152300 R25A-EVAL-ONE-RULE.
152400    IF  NOT ACR-ACTIVE-YES(ACR-NDX)
152500       GO TO R25A-EXIT
152600    END-IF.
152700    IF  NOT ACR-TABLE-WIDE(ACR-NDX)
152800    AND ACR-DATA-ID(ACR-NDX) NOT = EVL-DATA-ID
152900       GO TO R25A-EXIT
153000    END-IF.
153100    PERFORM R26-MATCH-PRINCIPAL    THRU R26-EXIT.
153200    IF  NOT SCAN-TOKEN-FOUND
153300       GO TO R25A-EXIT
153400    END-IF.
153500    IF  ACR-ATTRIBUTE-COND-NAME(ACR-NDX) NOT = SPACES
153600       PERFORM R27-CHECK-ATTRIBUTE-COND THRU R27-EXIT
153700       IF  NOT SCAN-TOKEN-FOUND
153800           GO TO R25A-EXIT
153900       END-IF
154000    END-IF.
154100    PERFORM R28-CHECK-RULE-PERMISSION THRU R28-EXIT.
154200    IF  NOT SCAN-TOKEN-FOUND
154300       MOVE 'N'                   TO RES-ALLOWED-SW
154400       MOVE 'Y'                   TO W00-DENY-SW
154500       STRING 'CUSTOM RULE ' ACR-RULE-NAME(ACR-NDX)
154600              ' DENIED OPERATION'
154700              DELIMITED BY SIZE   INTO RES-DENIAL-DETAILS
154800    END-IF.
154900 R25A-EXIT.
155000    EXIT.
155100
155200************************************************************
155300*    R26 - DOES THIS RULE'S PRINCIPAL MATCH THE CURRENT USER     *
155400************************************************************
155500 R26-MATCH-PRINCIPAL.
155600    MOVE 'N'                       TO SCAN-FOUND-SW.
155700    EVALUATE TRUE
155800       WHEN ACR-PRIN-USER(ACR-NDX)
155900           IF  ACR-PRINCIPAL-VALUE(ACR-NDX) = CUR-USER-ID
156000               MOVE 'Y'           TO SCAN-FOUND-SW
156100           END-IF
156200       WHEN ACR-PRIN-ROLE(ACR-NDX)
156300           MOVE ACR-PRINCIPAL-VALUE(ACR-NDX) TO SCAN-TARGET
156400           MOVE CUR-ROLES         TO SCAN-LIST
156500           PERFORM X10-HAS-ROLE   THRU X11-EXIT
156600       WHEN ACR-PRIN-DEPARTMENT(ACR-NDX)
156700           IF  ACR-PRINCIPAL-VALUE(ACR-NDX) = CUR-DEPARTMENT
156800               MOVE 'Y'           TO SCAN-FOUND-SW
156900           END-IF
157000       WHEN ACR-PRIN-TEAM(ACR-NDX)
157100           IF  ACR-PRINCIPAL-VALUE(ACR-NDX) = CUR-TEAM
157200               MOVE 'Y'           TO SCAN-FOUND-SW
157300           END-IF
157400       WHEN ACR-PRIN-CLEARANCE(ACR-NDX)
157500           PERFORM R26A-CHECK-CLEARANCE-PRINCIPAL THRU R26A-EXIT
157600       WHEN ACR-PRIN-ORGANIZATION(ACR-NDX)
157700           MOVE 'Y'               TO SCAN-FOUND-SW
157800       WHEN ACR-PRIN-ALL(ACR-NDX)
157900           MOVE 'Y'               TO SCAN-FOUND-SW
158000       WHEN OTHER
158100           MOVE 'N'               TO SCAN-FOUND-SW
158200    END-EVALUATE.
158300 R26-EXIT.
158400    EXIT.
158500
158600 R26A-CHECK-CLEARANCE-PRINCIPAL.
158700    MOVE 'N'                       TO SCAN-FOUND-SW.
158800    IF  CUR-CLEARANCE-LEVEL = SPACES
158900       MOVE 'PUBLIC'              TO WS-CLR-TEXT
159000    ELSE
159100       MOVE CUR-CLEARANCE-LEVEL   TO WS-CLR-TEXT
159200    END-IF.
159300    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
159400    MOVE WS-CLR-RANK-OUT           TO WS-CLR-USER-RANK.
159500    MOVE ACR-PRINCIPAL-VALUE(ACR-NDX) TO WS-CLR-TEXT.
159600    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
159700    MOVE WS-CLR-RANK-OUT           TO WS-CLR-REQ-RANK.
159800    IF  WS-CLR-USER-RANK >= WS-CLR-REQ-RANK
159900       MOVE 'Y'                   TO SCAN-FOUND-SW
160000    END-IF.
160100 R26A-EXIT.
160200    EXIT.
160300
160400************************************************************
160500*    R27 - IS THE RULE'S ATTRIBUTE CONDITION SATISFIED           *
160600************************************************************
160700 R27-CHECK-ATTRIBUTE-COND.
160800    MOVE 'N'                       TO SCAN-FOUND-SW.
160900    EVALUATE ACR-ATTRIBUTE-COND-NAME(ACR-NDX)
161000       WHEN 'DEPARTMENT'
161100           IF  ACR-ATTRIBUTE-COND-VALUE(ACR-NDX) =
161200                                      CUR-DEPARTMENT
161300               MOVE 'Y'           TO SCAN-FOUND-SW
161400           END-IF
161500       WHEN 'TEAM'
161600           IF  ACR-ATTRIBUTE-COND-VALUE(ACR-NDX) = CUR-TEAM
161700               MOVE 'Y'           TO SCAN-FOUND-SW
161800           END-IF
161900       WHEN 'ROLE'
162000           MOVE ACR-ATTRIBUTE-COND-VALUE(ACR-NDX) TO SCAN-TARGET
162100           MOVE CUR-ROLES         TO SCAN-LIST
162200           PERFORM X10-HAS-ROLE   THRU X11-EXIT
162300       WHEN 'CLEARANCE'
162400           IF  CUR-CLEARANCE-LEVEL = SPACES
162500               MOVE 'PUBLIC'      TO WS-CLR-TEXT
162600           ELSE
162700               MOVE CUR-CLEARANCE-LEVEL TO WS-CLR-TEXT
162800           END-IF
162900           PERFORM X20-CLEARANCE-RANK THRU X20-EXIT
163000           MOVE WS-CLR-RANK-OUT   TO WS-CLR-USER-RANK
163100           MOVE ACR-ATTRIBUTE-COND-VALUE(ACR-NDX) TO WS-CLR-TEXT
163200           PERFORM X20-CLEARANCE-RANK THRU X20-EXIT
163300           MOVE WS-CLR-RANK-OUT   TO WS-CLR-REQ-RANK
163400           IF  WS-CLR-USER-RANK >= WS-CLR-REQ-RANK
163500               MOVE 'Y'           TO SCAN-FOUND-SW
163600           END-IF
163700       WHEN 'ISMANAGER'
163800           IF  CUR-IS-MANAGER = 'Y'
163900               MOVE 'Y'           TO SCAN-FOUND-SW
164000           END-IF
164100       WHEN 'ISEXECUTIVE'
164200           IF  CUR-EXECUTIVE-YES
164300               MOVE 'Y'           TO SCAN-FOUND-SW
164400           END-IF
164500       WHEN OTHER
164600           MOVE 'N'               TO SCAN-FOUND-SW
164700    END-EVALUATE.
164800 R27-EXIT.
164900    EXIT.
165000
165100************************************************************
165200*    R28 - DOES THIS RULE PERMIT THE REQUESTED OPERATION         *
165300*    SHARED BY THE ABAC WALK (R25A) AND ROW-LEVEL CHECK (R51).   *
165400************************************************************
165500 R28-CHECK-RULE-PERMISSION.
165600    MOVE 'N'                       TO SCAN-FOUND-SW.
165700    EVALUATE TRUE
165800       WHEN RES-OP-CREATE
165900           IF  ACR-CAN-CREATE-YES(ACR-NDX)
166000               MOVE 'Y'           TO SCAN-FOUND-SW
166100           END-IF
166200       WHEN RES-OP-READ OR RES-OP-LIST
166300           IF  ACR-CAN-READ-YES(ACR-NDX)
166400               MOVE 'Y'           TO SCAN-FOUND-SW
166500           END-IF
166600       WHEN RES-OP-UPDATE
166700           IF  ACR-CAN-UPDATE-YES(ACR-NDX)
166800               MOVE 'Y'           TO SCAN-FOUND-SW
166900           END-IF
167000       WHEN RES-OP-DELETE
167100           IF  ACR-CAN-DELETE-YES(ACR-NDX)
167200               MOVE 'Y'           TO SCAN-FOUND-SW
167300           END-IF
167400    END-EVALUATE.
167500 R28-EXIT.
167600    EXIT.
167700
167800************************************************************
167900*    R40 - CBAC                                                  *
168000************************************************************
168100 R40-CHECK-CBAC.
168200    MOVE 'Y'                       TO RES-ALLOWED-SW.
168300    IF  WITH-IP-RESTRICTION
168400       CONTINUE
168500*        IP-RANGE PREFIX MATCH IS NOT IMPLEMENTED ON THIS PLATFORM -
168600*        UPSI-4 GATES WHETHER THE CHECK RUNS BUT THE MATCH ITSELF
168700*        ALWAYS PASSES, PER DAC00114.
168800    END-IF.
168900    IF  WITH-BUSINESS-HOURS
169000       PERFORM R42-CHECK-BUSINESS-HOURS THRU R42-EXIT
169100    END-IF.
169200 R40-EXIT.
169300    EXIT.
169400
169500 R42-CHECK-BUSINESS-HOURS.
169600    SET  DTE-REQUEST-CURRENT-TIME  TO TRUE.
169700    CALL DTEMAN-PGM             USING DTEMAN-PARMS.
169800    IF  DTE-HH < WS-BUSHRS-START OR DTE-HH > WS-BUSHRS-END
169900       MOVE 'N'                   TO RES-ALLOWED-SW
170000       MOVE 'REQUEST OUTSIDE CONFIGURED BUSINESS HOURS'
170100                                  TO RES-DENIAL-DETAILS
170200    END-IF.
170300 R42-EXIT.
170400    EXIT.
170500
170600************************************************************
170700*    R50 - ROW-LEVEL SECURITY                                    *
170800************************************************************
170900 R50-CHECK-ROW-LEVEL.
171000    MOVE 'Y'                       TO RES-ALLOWED-SW.
171100    IF  ACR-TOTAL = 0
171200       GO TO R50-EXIT
171300    END-IF.
171400    SET  ACR-NDX                   TO 1.
171500    PERFORM R51-CHECK-ONE-ROW-RULE THRU R51-EXIT
171600       VARYING ACR-NDX FROM 1 BY 1
171700       UNTIL ACR-NDX > ACR-TOTAL
171800       OR     W00-REQUEST-DENIED.
171900    MOVE 'N'                       TO W00-DENY-SW.
172000 R50-EXIT.
172100    EXIT.
172200
172300 R51-CHECK-ONE-ROW-RULE.
172400    IF  NOT ACR-ACTIVE-YES(ACR-NDX)
172500       GO TO R51-EXIT
172600    END-IF.
172700    IF  NOT ACR-TABLE-WIDE(ACR-NDX)
172800    AND ACR-DATA-ID(ACR-NDX) NOT = EVL-DATA-ID
172900       GO TO R51-EXIT
173000    END-IF.
173100    IF  NOT ACR-PRIN-ALL(ACR-NDX)
173200     IF  NOT ACR-PRIN-USER(ACR-NDX)
173300     OR ACR-PRINCIPAL-VALUE(ACR-NDX) NOT = CUR-USER-ID
173400         GO TO R51-EXIT
173500     END-IF
173600    END-IF.
173700    PERFORM R28-CHECK-RULE-PERMISSION THRU R28-EXIT.
173800    IF  NOT SCAN-TOKEN-FOUND
173900       MOVE 'N'                   TO RES-ALLOWED-SW
174000       MOVE 'Y'                   TO W00-DENY-SW
174100       STRING 'ROW-LEVEL RULE ' ACR-RULE-NAME(ACR-NDX)
174200              ' DENIED OPERATION'
174300              DELIMITED BY SIZE   INTO RES-DENIAL-DETAILS
174400    END-IF.
174500 R51-EXIT.
174600    EXIT.
174700
174800************************************************************
174900*    R60-R65 - COLUMN-LEVEL SECURITY                             *
175000************************************************************
175100 R60-GET-VISIBLE-COLUMNS.
175200    MOVE ALL 'Y'                   TO WS-COLUMN-VISIBLE-FLAGS.
175300    MOVE 15                        TO WS-COLUMN-VISIBLE-COUNT.
175400    IF  CUR-CLEARANCE-LEVEL = SPACES
175500       MOVE 'PUBLIC'              TO WS-CLR-TEXT
175600    ELSE
175700       MOVE CUR-CLEARANCE-LEVEL   TO WS-CLR-TEXT
175800    END-IF.
175900    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
176000    MOVE WS-CLR-RANK-OUT           TO WS-CLR-USER-RANK.
176100    MOVE 'CONFIDENTIAL'            TO WS-CLR-TEXT.
176200    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
176300    IF  WS-CLR-USER-RANK < WS-CLR-RANK-OUT
176400       MOVE 'CONFIDENTIALNOTES'   TO SCAN-TARGET
176500       PERFORM R62-FIND-COLUMN-SLOT THRU R62-EXIT
176600       MOVE 'N' TO WS-COLUMN-VISIBLE-FLAG(WS-COL-NDX)
176700    END-IF.
176800    MOVE 'SECRET'                  TO WS-CLR-TEXT.
176900    PERFORM X20-CLEARANCE-RANK     THRU X20-EXIT.
177000    IF  WS-CLR-USER-RANK < WS-CLR-RANK-OUT
177100       MOVE 'FINANCIALDATA'       TO SCAN-TARGET
177200       PERFORM R62-FIND-COLUMN-SLOT THRU R62-EXIT
177300       MOVE 'N' TO WS-COLUMN-VISIBLE-FLAG(WS-COL-NDX)
177400    END-IF.
177500    IF  ACR-TOTAL > 0
177600       SET  ACR-NDX               TO 1
177700       PERFORM R63-INTERSECT-ONE-RULE THRU R63-EXIT
177800           VARYING ACR-NDX FROM 1 BY 1
177900           UNTIL ACR-NDX > ACR-TOTAL
178000    END-IF.
178100    PERFORM R64-BUILD-VISIBLE-LIST THRU R64-EXIT.
178200 R60-EXIT.
178300    EXIT.
178400
178500 R62-FIND-COLUMN-SLOT.
178600    SET  WS-COL-NDX                TO 1.
178700    SEARCH WS-COLUMN-VISIBLE-FLAG
178800       AT END
178900           CONTINUE
179000       WHEN WS-COLUMN-NAME-K(WS-COL-NDX) = SCAN-TARGET
179100           CONTINUE
179200    END-SEARCH.
179300 R62-EXIT.
179400    EXIT.
179500
179600 R63-INTERSECT-ONE-RULE.
179700    IF  NOT ACR-ACTIVE-YES(ACR-NDX)
179800       GO TO R63-EXIT
179900    END-IF.
180000    IF  NOT ACR-TABLE-WIDE(ACR-NDX)
180100    AND ACR-DATA-ID(ACR-NDX) NOT = EVL-DATA-ID
180200       GO TO R63-EXIT
180300    END-IF.
180400    IF  ACR-VISIBLE-COLUMNS(ACR-NDX) = SPACES
180500       GO TO R63-EXIT
180600    END-IF.
180700    PERFORM R26-MATCH-PRINCIPAL    THRU R26-EXIT.
180800    IF  NOT SCAN-TOKEN-FOUND
180900       GO TO R63-EXIT
181000    END-IF.
181100    SET  WS-COL-NDX                TO 1.
181200    PERFORM R63A-INTERSECT-ONE-COLUMN THRU R63A-EXIT
181300       VARYING WS-COL-NDX FROM 1 BY 1
181400       UNTIL WS-COL-NDX > 15.
181500 R63-EXIT.
181600    EXIT.
181700
181800 R63A-INTERSECT-ONE-COLUMN.
181900    IF  WS-COLUMN-VISIBLE-FLAG(WS-COL-NDX) = 'N'
182000       GO TO R63A-EXIT
182100    END-IF.
182200    MOVE WS-COLUMN-NAME-K(WS-COL-NDX) TO SCAN-TARGET.
182300    MOVE ACR-VISIBLE-COLUMNS(ACR-NDX) TO SCAN-LIST.
182400    PERFORM X12-HAS-COLUMN         THRU X13-EXIT.
182500    IF  NOT SCAN-TOKEN-FOUND
182600       MOVE 'N' TO WS-COLUMN-VISIBLE-FLAG(WS-COL-NDX)
182700    END-IF.
182800 R63A-EXIT.
182900    EXIT.
183000
183100 R64-BUILD-VISIBLE-LIST.
183200    MOVE SPACES                    TO WS-VISIBLE-COLUMNS-OUT.
183300    MOVE ZERO                      TO WS-COLUMN-VISIBLE-COUNT.
183400    MOVE 1                         TO SCAN-POINTER.
183500    SET  WS-COL-NDX                TO 1.
183600    PERFORM R65-APPEND-ONE-COLUMN  THRU R65-EXIT
183700       VARYING WS-COL-NDX FROM 1 BY 1
183800       UNTIL WS-COL-NDX > 15.
183900    IF  WS-COLUMN-VISIBLE-COUNT < 15
184000       MOVE 'Y'                   TO W00-PARTIAL-SW
184100    END-IF.
184200 R64-EXIT.
184300    EXIT.
184400
184500 R65-APPEND-ONE-COLUMN.
184600    IF  WS-COLUMN-VISIBLE-FLAG(WS-COL-NDX) NOT = 'Y'
184700       GO TO R65-EXIT
184800    END-IF.
184900    ADD 1                          TO WS-COLUMN-VISIBLE-COUNT.
185000    IF  WS-COLUMN-VISIBLE-COUNT > 1
185100       STRING ','                 DELIMITED BY SIZE
185200              INTO WS-VISIBLE-COLUMNS-OUT
185300              WITH POINTER SCAN-POINTER
185400    END-IF.
185500    STRING WS-COLUMN-NAME-K(WS-COL-NDX) DELIMITED BY SPACE
185600          INTO WS-VISIBLE-COLUMNS-OUT
185700          WITH POINTER SCAN-POINTER.
185800 R65-EXIT.
185900    EXIT.
186000
186100************************************************************
186200*    U00-U03 - DECISION AUDIT RECORD / TIMESTAMP UTILITY         *
186300************************************************************
186400 U00-WRITE-DECISION-AUDIT.
186500    MOVE SPACES                    TO AUD-RECORD.
186600    SET  AUD-TYPE-DECISION         TO TRUE.
186700    MOVE CUR-USER-ID               TO AUD-USER-ID.
186800    MOVE CUR-USERNAME              TO AUD-USERNAME.
186900    MOVE CUR-DEPARTMENT            TO AUD-DEPARTMENT.
187000    MOVE CUR-TEAM                  TO AUD-TEAM.
187100    MOVE CUR-ROLES                 TO AUD-ROLES.
187200    MOVE EVL-DATA-ID               TO AUD-ENTITY-ID.
187300    MOVE RES-OPERATION             TO AUD-OPERATION.
187400    MOVE RES-DENIAL-REASON         TO AUD-DENIAL-REASON.
187500    MOVE RES-DENIAL-DETAILS        TO AUD-DENIAL-DETAILS.
187600    MOVE WS-VISIBLE-COLUMNS-OUT    TO AUD-VISIBLE-COLUMNS.
187700    IF  RES-ALLOWED
187800       MOVE 'Y'                   TO AUD-ALLOWED
187900    ELSE
188000       MOVE 'N'                   TO AUD-ALLOWED
188100    END-IF.
188200    IF  W00-PARTIAL-ACCESS
188300       MOVE 'Y'                   TO AUD-PARTIAL-ACCESS
188400    ELSE
188500       MOVE 'N'                   TO AUD-PARTIAL-ACCESS
188600    END-IF.
188700    PERFORM U01-GET-CURRENT-TIMESTAMP THRU U01-EXIT.
188800    MOVE WS-AUDIT-TIMESTAMP        TO AUD-TIMESTAMP.
188900    IF  WS-HASH-WANTED
189000       MOVE WS-HASH-DATA-HASH     TO AUD-DATA-HASH
189100    END-IF.
189200    WRITE AUD-RECORD.
189300    MOVE 4                         TO FSUB.
189400    SET  FUNC-WRITE(FSUB)          TO TRUE.
189500    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
189600    MOVE 'N'                       TO WS-HASH-WANTED-SW.
189700 U00-EXIT.
189800    EXIT.
189900
190000 U01-GET-CURRENT-TIMESTAMP.
190100    SET  DTE-REQUEST-CURRENT-DATE  TO TRUE.
190200    CALL DTEMAN-PGM             USING DTEMAN-PARMS.
190300    MOVE DTE-CCYYMMDD              TO WS-AUDIT-TIMESTAMP(1:8).
190400    SET  DTE-REQUEST-CURRENT-TIME  TO TRUE.
190500    CALL DTEMAN-PGM             USING DTEMAN-PARMS.
190600    MOVE DTE-HHMMSS                TO WS-AUDIT-TIMESTAMP(9:6).
190700 U01-EXIT.
190800    EXIT.
190900
191000************************************************************
191100*    U10-U12 - SHA-256 DATA-INTEGRITY HASH (CREATE/UPDATE ONLY)  *
191200************************************************************
191300 U10-COMPUTE-DATA-HASH.
191400    MOVE SPACES                    TO WS-HASH-DATA-HASH.
191500    MOVE SPACES                    TO HASH-TEXT.
191600    STRING EVL-DATA-ID   EVL-DATA-NAME   EVL-DATA-DATE
191700          EVL-DATA-BODY EVL-SENSITIVITY-LEVEL
191800          EVL-ORGANIZATION-LEVEL   EVL-OWNER-ID
191900          EVL-OWNER-DEPARTMENT     EVL-OWNER-TEAM
192000          DELIMITED BY SIZE       INTO HASH-TEXT.
192100    COMPUTE HASH-TEXT-LENGTH = LENGTH OF HASH-TEXT.
192200    CALL HASH-PGM-NAME USING HASH-RETURN-CODE
192300                             HASH-REASON-CODE
192400                             HASH-EXIT-DATA-LENGTH
192500                             HASH-EXIT-DATA
192600                             HASH-RULE-ARRAY-COUNT
192700                             HASH-RULE-ARRAY
192800                             HASH-TEXT-LENGTH
192900                             HASH-TEXT
193000                             HASH-CHAIN-VECTOR
193100                             HASH-LENGTH
193200                             HASH-VALUE.
193300    PERFORM U11-ENCODE-HEX         THRU U12-EXIT.
193400    MOVE HASH-HEX-OUTPUT           TO WS-HASH-DATA-HASH.
193500 U10-EXIT.
193600    EXIT.
193700
193800 U11-ENCODE-HEX.
193900    MOVE SPACES                    TO HASH-HEX-OUTPUT.
194000    MOVE 1                         TO HASH-SUB.
194100    PERFORM U12-ENCODE-ONE-BYTE    THRU U12-EXIT
194200       VARYING HASH-SUB FROM 1 BY 1
194300       UNTIL HASH-SUB > 32.
194400 U11-EXIT.
194500    EXIT.
194600
194700 U12-ENCODE-ONE-BYTE.
194800    MOVE HASH-BYTE-NUM(HASH-SUB)   TO HASH-BYTE-BINARY.
194900    DIVIDE HASH-BYTE-BINARY BY 16 GIVING HASH-HI-NIBBLE
195000                            REMAINDER HASH-LO-NIBBLE.
195100    MOVE HASH-HEX-DIGIT(HASH-HI-NIBBLE + 1) TO
195200                            HASH-HEX-PAIR(HASH-SUB)(1:1).
195300    MOVE HASH-HEX-DIGIT(HASH-LO-NIBBLE + 1) TO
195400                            HASH-HEX-PAIR(HASH-SUB)(2:1).
195500 U12-EXIT.
195600    EXIT.
195700
195800************************************************************
195900*    U20 - FIELD-CHANGE AUDIT RECORD (ONE PER FIELD ACTUALLY     *
196000*    CHANGED ON AN UPDATE, WRITTEN BEFORE THE VALUE IS APPLIED)  *
196100************************************************************
196200 U20-WRITE-FIELD-CHANGE.
196300    MOVE SPACES                    TO AUD-RECORD.
196400    SET  AUD-TYPE-FIELD-CHANGE     TO TRUE.
196500    MOVE CUR-USER-ID               TO AUD-USER-ID.
196600    MOVE CUR-USERNAME              TO AUD-USERNAME.
196700    MOVE CUR-DEPARTMENT            TO AUD-DEPARTMENT.
196800    MOVE CUR-TEAM                  TO AUD-TEAM.
196900    MOVE CUR-ROLES                 TO AUD-ROLES.
197000    MOVE EVL-DATA-ID               TO AUD-ENTITY-ID.
197100    MOVE 'UPDATE'                  TO AUD-OPERATION.
197200    MOVE 'Y'                       TO AUD-ALLOWED.
197300    MOVE WS-FIELD-CHANGE-NAME      TO AUD-FIELD-NAME.
197400    MOVE WS-OLD-VALUE-TEXT         TO AUD-OLD-VALUE.
197500    MOVE WS-NEW-VALUE-TEXT         TO AUD-NEW-VALUE.
197600    PERFORM U01-GET-CURRENT-TIMESTAMP THRU U01-EXIT.
197700    MOVE WS-AUDIT-TIMESTAMP        TO AUD-TIMESTAMP.
197800    WRITE AUD-RECORD.
197900    MOVE 4                         TO FSUB.
198000    SET  FUNC-WRITE(FSUB)          TO TRUE.
198100    PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
198200 U20-EXIT.
198300    EXIT.
198400
198500************************************************************
198600*    X10-X11 - COMMA-LIST MEMBERSHIP TEST (ROLES)                *
198700************************************************************
198800 X10-HAS-ROLE.
198900    MOVE 'N'                       TO SCAN-FOUND-SW.
199000    IF  SCAN-LIST = SPACES OR SCAN-TARGET = SPACES
199100       GO TO X11-EXIT
199200    END-IF.
199300    MOVE 1                         TO SCAN-POINTER.
199400    PERFORM X10A-SCAN-ONE-TOKEN    THRU X10A-EXIT
199500       UNTIL SCAN-POINTER > LENGTH OF SCAN-LIST
199600       OR     SCAN-TOKEN-FOUND.
199700 X10-EXIT.
199800    EXIT.
199900 X11-EXIT.
200000    EXIT.
200100
200200 X10A-SCAN-ONE-TOKEN.
200300    MOVE SPACES                    TO SCAN-TOKEN.
200400    UNSTRING SCAN-LIST DELIMITED BY ','
200500       INTO SCAN-TOKEN
200600       WITH POINTER SCAN-POINTER.
200700    IF  SCAN-TOKEN = SCAN-TARGET
200800       MOVE 'Y'                   TO SCAN-FOUND-SW
200900    END-IF.
201000 X10A-EXIT.
201100    EXIT.
201200
201300************************************************************
201400*    X12-X13 - COMMA-LIST MEMBERSHIP TEST (VISIBLE COLUMNS)      *
201500************************************************************
201600 X12-HAS-COLUMN.
201700    MOVE 'N'                       TO SCAN-FOUND-SW.
201800    IF  SCAN-LIST = SPACES OR SCAN-TARGET = SPACES
201900       GO TO X13-EXIT
202000    END-IF.
202100    MOVE 1                         TO SCAN-POINTER.
202200    PERFORM X12A-SCAN-ONE-TOKEN    THRU X12A-EXIT
202300       UNTIL SCAN-POINTER > LENGTH OF SCAN-LIST
202400       OR     SCAN-TOKEN-FOUND.
202500 X12-EXIT.
202600    EXIT.
202700 X13-EXIT.
202800    EXIT.
202900
203000 X12A-SCAN-ONE-TOKEN.
203100    MOVE SPACES                    TO SCAN-TOKEN.
203200    UNSTRING SCAN-LIST DELIMITED BY ','
203300       INTO SCAN-TOKEN
203400       WITH POINTER SCAN-POINTER.
203500    IF  SCAN-TOKEN = SCAN-TARGET
203600       MOVE 'Y'                   TO SCAN-FOUND-SW
203700    END-IF.
203800 X12A-EXIT.
203900    EXIT.
204000
204100************************************************************
204200*    X20 - MAP A CLEARANCE-LEVEL LITERAL TO ITS NUMERIC RANK     *
204300*    SHARED BY R22, R26A AND R27'S CLEARANCE ATTRIBUTE TEST.     *
204400*    SPACES = 0 (NO CLEARANCE, ALWAYS FAILS ANY COMPARE).        *
204500************************************************************
204600 X20-CLEARANCE-RANK.
204700    EVALUATE WS-CLR-TEXT
204800       WHEN 'PUBLIC'
204900           MOVE 1                 TO WS-CLR-RANK-OUT
205000       WHEN 'INTERNAL'
205100           MOVE 2                 TO WS-CLR-RANK-OUT
205200       WHEN 'CONFIDENTIAL'
205300           MOVE 3                 TO WS-CLR-RANK-OUT
205400       WHEN 'SECRET'
205500           MOVE 4                 TO WS-CLR-RANK-OUT
205600       WHEN 'TOP_SECRET'
205700           MOVE 5                 TO WS-CLR-RANK-OUT
205800       WHEN OTHER
205900           MOVE 0                 TO WS-CLR-RANK-OUT
206000    END-EVALUATE.
206100 X20-EXIT.
206200    EXIT.
