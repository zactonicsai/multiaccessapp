000100************************************************************
000200*                                                          *
000300*    DACAUD    -  AUDIT TRAIL RECORD LAYOUT                 *
000400*                                                          *
000500************************************************************
000600*    ONE ROW IS WRITTEN TO AUDITLG-FILE FOR EVERY ACCESS DECISION
000700*    (GRANTED OR DENIED) AND FOR EVERY FIELD ACTUALLY CHANGED ON
000800*    UPDATE.  AUD-RECORD-TYPE TELLS THE TWO SHAPES APART SO A SIN
000900*    GLE APPEND-ONLY FILE CAN CARRY BOTH - SEE U00
001000*    -WRITE-DECISION-AUDIT AND U20-WRITE-FIELD-CHANGE.
001100*
001200*    MAINTENANCE ------------------------------------------------
001300*    07/14/2023 DLC  ORIGINAL LAYOUT - DAC00114.                  DAC00114
001400*    02/26/2024 RTV  ADDED AUD-DATA-HASH FOR TAMPER-EVIDENCE PER  DAC00203
001500*                 INTERNAL AUDIT TICKET - DAC00203.               DAC00203
001600************************************************************
001700
001800    05  AUD-RECORD-TYPE               PIC  X(06).
001900        88  AUD-TYPE-DECISION                    VALUE 'DECISN'.
002000        88  AUD-TYPE-FIELD-CHANGE                VALUE 'FLDCHG'.
002100    05  AUD-USER-ID                   PIC  X(40).
002200    05  AUD-USERNAME                  PIC  X(60).
002300    05  AUD-DEPARTMENT                PIC  X(100).
002400    05  AUD-TEAM                      PIC  X(100).
002500    05  AUD-ROLES                     PIC  X(200).
002600    05  AUD-ENTITY-ID                 PIC  9(10).
002700    05  AUD-OPERATION                 PIC  X(06).
002800    05  AUD-ALLOWED                   PIC  X(01).
002900        88  AUD-WAS-ALLOWED                       VALUE 'Y'.
003000    05  AUD-PARTIAL-ACCESS            PIC  X(01).
003100        88  AUD-WAS-PARTIAL                       VALUE 'Y'.
003200    05  AUD-DENIAL-REASON             PIC  X(20).
003300        88  AUD-DENIED-ROLE               VALUE 'DENIED-ROLE'.
003400        88  AUD-DENIED-ATTRIBUTE          VALUE
003500                                        'DENIED-ATTRIBUTE'.
003600        88  AUD-DENIED-CONTEXT            VALUE
003700                                        'DENIED-CONTEXT'.
003800        88  AUD-DENIED-ROW-LEVEL          VALUE
003900                                        'DENIED-ROW-LEVEL'.
004000    05  AUD-DENIAL-DETAILS            PIC  X(200).
004100    05  AUD-VISIBLE-COLUMNS           PIC  X(300).
004200    05  AUD-FIELD-NAME                PIC  X(30).
004300    05  AUD-OLD-VALUE                 PIC  X(80).
004400    05  AUD-NEW-VALUE                 PIC  X(80).
004500    05  AUD-TIMESTAMP                 PIC  9(14).
004600    05  AUD-TIMESTAMP-R  REDEFINES
004700        AUD-TIMESTAMP.
004800        10  AUD-TS-CCYYMMDD           PIC  9(08).
004900        10  AUD-TS-HHMMSS             PIC  9(06).
005000    05  AUD-DATA-HASH                 PIC  X(64).
005100    05  FILLER                        PIC  X(25).
005200
