000100************************************************************
000200*                                                          *
000300*    BATCHRTN  -  STANDARD BATCH PROGRAM SHUT-DOWN          *
000400*                                                          *
000500************************************************************
000600*    SHOP-WIDE UTILITY.  COPIED INTO THE TERMINATION PARAGRAPH OF
000700*    EVERY BATCH PROGRAM - LOGS THE END OF RUN AND POSTS RTC-CODE AS
000800*    THE JOB STEP RETURN CODE.
000900************************************************************
001000
001100    SET  RTC-REQUEST-FINISH     TO TRUE.
001200    MOVE THIS-PGM               TO RTC-PROGRAM-ID.
001300    CALL RTCMAN-PGM          USING RTCMAN-PARMS.
001400    MOVE RTC-CODE               TO RETURN-CODE.
001500    DISPLAY THIS-PGM ' - RUN COMPLETE, RC=' RTC-CODE
001600                              UPON PRINTER.
001700
