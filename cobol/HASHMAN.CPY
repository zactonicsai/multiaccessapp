000100************************************************************
000200*                                                          *
000300*    HASHMAN   -  ICSF ONE-WAY HASH (SHA-256) WORK AREA     *
000400*                                                          *
000500************************************************************
000600*    USED FOR THE AUDIT DATA-INTEGRITY HASH - DAC00203.  CALLS
000700*    THE ICSF CALLABLE SERVICE CSNBOWH (ONE-WAY HASH GENERATE)
000800*    REQUESTING RULE ARRAY 'SHA-256', THEN TRANSLATES THE 32-BYTE
000900*    BINARY DIGEST TO A 64-CHARACTER UPPERCASE HEX STRING BY HAND
001000*    (NO INTRINSIC FUNCTIONS ON THIS COMPILER) - SEE U10
001100*    -COMPUTE-DATA-HASH.
001200************************************************************
001300
001400    05  HASH-PGM-NAME                 PIC  X(08)  VALUE 'CSNBOWH'.
001500    05  HASH-RETURN-CODE              PIC S9(09)  COMP.
001600    05  HASH-REASON-CODE              PIC S9(09)  COMP.
001700    05  HASH-EXIT-DATA-LENGTH         PIC S9(09)  COMP VALUE ZERO.
001800    05  HASH-EXIT-DATA                PIC  X(01)  VALUE SPACE.
001900    05  HASH-RULE-ARRAY-COUNT         PIC S9(09)  COMP VALUE +1.
002000    05  HASH-RULE-ARRAY               PIC  X(08)  VALUE 'SHA-256'.
002100    05  HASH-TEXT-LENGTH              PIC S9(09)  COMP.
002200    05  HASH-TEXT                     PIC  X(18632).
002300    05  HASH-CHAIN-VECTOR.
002400        10  HASH-CHAIN-LENGTH         PIC S9(09)  COMP VALUE +20.
002500        10  HASH-CHAIN-DATA           PIC  X(20)  VALUE LOW-VALUES.
002600    05  HASH-LENGTH                   PIC S9(09)  COMP VALUE +32.
002700    05  HASH-VALUE                    PIC  X(32).
002800    05  HASH-VALUE-R      REDEFINES
002900        HASH-VALUE.
003000        10  HASH-BYTE                 PIC  X(01)  OCCURS 32 TIMES.
003100    05  HASH-VALUE-N      REDEFINES
003200        HASH-VALUE.
003300        10  HASH-BYTE-NUM             PIC  9(02)  COMP OCCURS 32
003400                                                  TIMES.
003500
003600*    TRANSLATE TABLE AND OUTPUT AREA
003700
003800    05  HASH-HEX-DIGITS               PIC  X(16)
003900                              VALUE '0123456789ABCDEF'.
004000    05  HASH-HEX-DIGITS-R REDEFINES
004100        HASH-HEX-DIGITS.
004200        10  HASH-HEX-DIGIT            PIC  X(01)  OCCURS 16 TIMES.
004300    05  HASH-HEX-OUTPUT               PIC  X(64)  VALUE SPACES.
004400    05  HASH-HEX-OUTPUT-R REDEFINES
004500        HASH-HEX-OUTPUT.
004600        10  HASH-HEX-PAIR             PIC  X(02)  OCCURS 32 TIMES.
004700    05  HASH-BYTE-BINARY              PIC  9(03)  COMP.
004800    05  HASH-HI-NIBBLE                PIC  9(02)  COMP.
004900    05  HASH-LO-NIBBLE                PIC  9(02)  COMP.
005000    05  HASH-SUB                      PIC S9(04)  COMP.
005100
