000100************************************************************
000200*                                                          *
000300*    RTCMAN    -  RETURN CODE MANAGER PARAMETER BLOCK       *
000400*                                                          *
000500************************************************************
000600*    SHOP-WIDE UTILITY.  RTC-CODE IS THE PROGRAM'S RUNNING RETURN
000700*    CODE - EVERY PARAGRAPH THAT DETECTS TROUBLE RAISES IT AND
000800*    NEVER LOWERS IT.  B80-CALL-RTCMAN LOGS A START/FINISH ENTRY
000900*    TO THE OPERATOR CONSOLE THROUGH THE RTCMAN SUBROUTINE SO
001000*    OPERATIONS CAN TELL A CLEAN RUN FROM ONE THAT SET A CODE.
001100************************************************************
001200
001300    05  RTCMAN-PGM                    PIC  X(08)  VALUE 'RTCMAN'.
001400    05  RTCMAN-PARMS.
001500        10  RTC-CODE                  PIC S9(04)  COMP VALUE ZERO.
001600        10  RTC-REQUEST               PIC  X(01)  VALUE '1'.
001700            88  RTC-REQUEST-START                  VALUE '1'.
001800            88  RTC-REQUEST-FINISH                 VALUE '2'.
001900        10  RTC-PROGRAM-ID            PIC  X(08).
002000        10  RTC-REASON                PIC  X(40)  VALUE SPACES.
002100        10  FILLER                    PIC  X(10).
002200
