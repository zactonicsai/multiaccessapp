000100************************************************************
000200*                                                          *
000300*    BATCHINI  -  STANDARD BATCH PROGRAM START-UP           *
000400*                                                          *
000500************************************************************
000600*    SHOP-WIDE UTILITY.  COPIED INTO THE INITIALIZATION PARAGRAPH OF
000700*    EVERY BATCH PROGRAM - LOGS THE START OF RUN AND PRIMES RTC
000800*    -CODE FOR THE REST OF THE JOB.
000900************************************************************
001000
001100    MOVE ZERO                   TO RTC-CODE.
001200    DISPLAY THIS-PGM ' - RUN STARTING'
001300                              UPON PRINTER.
001400    SET  RTC-REQUEST-START      TO TRUE.
001500    MOVE THIS-PGM               TO RTC-PROGRAM-ID.
001600    CALL RTCMAN-PGM          USING RTCMAN-PARMS.
001700
