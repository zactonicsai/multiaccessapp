000100************************************************************
000200*                                                          *
000300*    DTEMAN    -  DATE/TIME UTILITY PARAMETER BLOCK         *
000400*                                                          *
000500************************************************************
000600*    SHOP-WIDE UTILITY.  SET THE REQUEST 88 THEN CALL DTEMAN -
000700*    IT RETURNS THE HOST CLOCK AS CCYYMMDD AND/OR HHMMSS.  USED FOR
000800*    THE AUDIT-RECORD TIMESTAMP AND FOR THE CBAC BUSINESS-HOU
000900*    RS WINDOW CHECK IN R42-CHECK-BUSINESS-HOURS.
001000************************************************************
001100
001200    05  DTEMAN-PGM                    PIC  X(08)  VALUE 'DTEMAN'.
001300    05  DTEMAN-PARMS.
001400        10  DTE-REQUEST-CODE          PIC  X(01)  VALUE '1'.
001500            88  DTE-REQUEST-CURRENT-DATE           VALUE '1'.
001600            88  DTE-REQUEST-CURRENT-TIME           VALUE '2'.
001700        10  DTE-CCYYMMDD              PIC  9(08).
001800        10  DTE-HHMMSS                PIC  9(06).
001900        10  DTE-HHMMSS-R  REDEFINES
002000            DTE-HHMMSS.
002100            15  DTE-HH                PIC  9(02).
002200            15  DTE-MN                PIC  9(02).
002300            15  DTE-SS                PIC  9(02).
002400        10  FILLER                    PIC  X(10).
002500
