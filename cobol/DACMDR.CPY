000100************************************************************
000200*                                                          *
000300*    DACMDR    -  MY-DATA MASTER RECORD LAYOUT              *
000400*                                                          *
000500************************************************************
000600*    THIS MEMBER DESCRIBES ONE MYDATA MASTER RECORD - THE SHARED
000700*    BUSINESS-DATA ROW THAT ALL FOUR RULE LAYERS (RBAC/ABAC/CBAC/
000800*    ROW-LEVEL) AND THE COLUMN-LEVEL FILTER ARE EVALUATED AGAINST.
000900*    THIS COPYBOOK CARRIES NO LEADING 01 - IT IS COPIED ONCE INTO
001000*    THE MYDATA-FILE FD RECORD AND AGAIN INTO THE MDR-TABLE ENTRY
001100*    IN WORKING-STORAGE SO BOTH SHARE ONE FIELD LIST.
001200*
001300*    MAINTENANCE ------------------------------------------------
001400*    07/14/2023 DLC  ORIGINAL LAYOUT - DAC00114.                  DAC00114
001500*    11/02/2023 RTV  ADDED MDR-DELETED-BY/MDR-DELETED-AT FOR THE  DAC00151
001600*                 SOFT-DELETE PATH - DAC00151.                    DAC00151
001700************************************************************
001800
001900    05  MDR-DATA-ID                   PIC  9(10).
002000    05  MDR-DATA-NAME                 PIC  X(255).
002100    05  MDR-DATA-DATE                 PIC  9(08).
002200    05  MDR-DATA-DATE-R  REDEFINES
002300        MDR-DATA-DATE.
002400        10  MDR-DATE-CC               PIC  9(02).
002500        10  MDR-DATE-YY               PIC  9(02).
002600        10  MDR-DATE-MM               PIC  9(02).
002700        10  MDR-DATE-DD               PIC  9(02).
002800    05  MDR-DATA-BODY                 PIC  X(10000).
002900    05  MDR-SENSITIVITY-LEVEL         PIC  X(12).
003000        88  MDR-SENS-PUBLIC                     VALUE 'PUBLIC'.
003100        88  MDR-SENS-INTERNAL                   VALUE 'INTERNAL'.
003200        88  MDR-SENS-CONFIDENTIAL               VALUE 'CONFIDENTIAL'.
003300        88  MDR-SENS-RESTRICTED                 VALUE 'RESTRICTED'.
003400    05  MDR-ORGANIZATION-LEVEL        PIC  X(10).
003500        88  MDR-ORGL-EXECUTIVE                  VALUE 'EXECUTIVE'.
003600        88  MDR-ORGL-DEPARTMENT                 VALUE 'DEPARTMENT'.
003700        88  MDR-ORGL-TEAM                       VALUE 'TEAM'.
003800        88  MDR-ORGL-INDIVIDUAL                 VALUE 'INDIVIDUAL'.
003900    05  MDR-OWNER-ID                  PIC  X(40).
004000    05  MDR-OWNER-DEPARTMENT          PIC  X(100).
004100    05  MDR-OWNER-TEAM                PIC  X(100).
004200    05  MDR-CONFIDENTIAL-NOTES        PIC  X(4000).
004300    05  MDR-FINANCIAL-DATA            PIC  X(4000).
004400    05  MDR-IS-DELETED                PIC  X(01).
004500        88  MDR-RECORD-DELETED                  VALUE 'Y'.
004600        88  MDR-RECORD-ACTIVE                   VALUE 'N'.
004700    05  MDR-CREATED-BY                PIC  X(40).
004800    05  MDR-CREATED-AT                PIC  9(14).
004900    05  MDR-UPDATED-BY                PIC  X(40).
005000    05  MDR-UPDATED-AT                PIC  9(14).
005100    05  MDR-DELETED-BY                PIC  X(40).
005200    05  MDR-DELETED-AT                PIC  9(14).
005300    05  FILLER                        PIC  X(20).
005400
