000100************************************************************
000200*                                                          *
000300*    DACACR    -  ACCESS RULE RECORD LAYOUT (CUSTOM RULE)   *
000400*                                                          *
000500************************************************************
000600*    ONE ROW PER CUSTOM DATA-ACCESS-CONTROL RULE.  A RULE MAY BE
000700*    TABLE-WIDE (ACR-DATA-ID = ZERO) OR TIED TO ONE MYDATA ROW,
000800*    AND IS EVALUATED BY BOTH THE ABAC CUSTOM-RULE WALK (R2
000900*    5-EVAL-CUSTOM-RULES) AND THE ROW-LEVEL CHECK (R5
001000*    0-CHECK-ROW-LEVEL) AND THE COLUMN FILTER (R6
001100*    3-INTERSECT-ONE-RULE).  LOADED ENTIRELY INTO THE ACR
001200*    -TABLE AT JOB START AND HELD IN PRIORITY ORDER - SEE B4
001300*    0-LOAD-ACCESS-RULES.
001400*
001500*    MAINTENANCE ------------------------------------------------
001600*    07/14/2023 DLC  ORIGINAL LAYOUT - DAC00114.                  DAC00114
001700************************************************************
001800
001900    05  ACR-RULE-ID                   PIC  9(10).
002000    05  ACR-DATA-ID                   PIC  9(10).
002100        88  ACR-TABLE-WIDE                       VALUE ZERO.
002200    05  ACR-PRINCIPAL-TYPE            PIC  X(12).
002300        88  ACR-PRIN-USER                        VALUE 'USER'.
002400        88  ACR-PRIN-ROLE                        VALUE 'ROLE'.
002500        88  ACR-PRIN-DEPARTMENT                  VALUE 'DEPARTMENT'.
002600        88  ACR-PRIN-TEAM                        VALUE 'TEAM'.
002700        88  ACR-PRIN-ORGANIZATION          VALUE 'ORGANIZATION'.
002800        88  ACR-PRIN-CLEARANCE                   VALUE 'CLEARANCE'.
002900        88  ACR-PRIN-ALL                         VALUE 'ALL'.
003000    05  ACR-PRINCIPAL-VALUE           PIC  X(60).
003100    05  ACR-CAN-READ                  PIC  X(01).
003200        88  ACR-CAN-READ-YES                     VALUE 'Y'.
003300    05  ACR-CAN-CREATE                PIC  X(01).
003400        88  ACR-CAN-CREATE-YES                   VALUE 'Y'.
003500    05  ACR-CAN-UPDATE                PIC  X(01).
003600        88  ACR-CAN-UPDATE-YES                   VALUE 'Y'.
003700    05  ACR-CAN-DELETE                PIC  X(01).
003800        88  ACR-CAN-DELETE-YES                   VALUE 'Y'.
003900    05  ACR-VISIBLE-COLUMNS           PIC  X(300).
004000    05  ACR-ATTRIBUTE-COND-NAME       PIC  X(20).
004100    05  ACR-ATTRIBUTE-COND-VALUE      PIC  X(60).
004200    05  ACR-RULE-NAME                 PIC  X(60).
004300    05  ACR-PRIORITY                  PIC  9(05).
004400    05  ACR-IS-ACTIVE                 PIC  X(01).
004500        88  ACR-ACTIVE-YES                        VALUE 'Y'.
004600    05  FILLER                        PIC  X(10).
004700
