000100************************************************************
000200*                                                          *
000300*    FILSTATW  -  FILE STATUS WORKING STORAGE (LINE SEQ.)   *
000400*                                                          *
000500************************************************************
000600*    ADAPTED FROM THE VSAM-ORIENTED VSMSTATW FOR THE FLAT LINE-
000700*    SEQUENTIAL FILES THIS JOB USES - NO KEY/START/REWRITE CON
000800*    DITIONS, JUST OPEN/READ/WRITE/CLOSE.  ONE FIL-ENTRY PER FIL
000900*    E, INDEXED BY THE 77-LEVEL CONSTANTS SET UP IN THE MAIN PRO
001000*    GRAM'S WORKING-STORAGE (MYDATA, USRATTR, ACCRULE, AUDITLG,
001100*    REQ).  SEE B90-CHECK-STATUS (FILSTATP) FOR THE ERROR PATH.
001200************************************************************
001300
001400    05  FIL-CONTROL-TABLE.
001500        10  FIL-ENTRY                 OCCURS 5 TIMES.
001600            15  FIL-NAME              PIC  X(08).
001700            15  FIL-FUNC              PIC  X(01).
001800                88  FUNC-OPEN                     VALUE '1'.
001900                88  FUNC-READ                     VALUE '2'.
002000                88  FUNC-WRITE                    VALUE '3'.
002100                88  FUNC-CLOSE                    VALUE '4'.
002200            15  FIL-STAT              PIC  X(02).
002300                88  STAT-NORMAL                   VALUE '00'.
002400                88  STAT-EOFILE                   VALUE '10'.
002500            15  FIL-FDBK              PIC  X(06).
002600            15  FIL-KEYD              PIC  X(40).
002700            15  FILLER                PIC  X(08).
002800    05  FIL-TOTL                      PIC S9(04)  COMP VALUE +5.
002900    05  FSUB                          PIC S9(04)  COMP VALUE ZERO.
003000
