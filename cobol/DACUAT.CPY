000100************************************************************
000200*                                                          *
000300*    DACUAT    -  USER ATTRIBUTE RECORD LAYOUT (ABAC SUBJ.) *
000400*                                                          *
000500************************************************************
000600*    ONE ROW PER USER-ID.  CARRIES EVERYTHING THE RULE ENGINE NEE
000700*    DS TO KNOW ABOUT THE REQUESTING SUBJECT - ROLES, ORG PLA
000800*    CEMENT, CLEARANCE, AND THE MANAGER/EXECUTIVE/DEPT-HEAD FLA
000900*    GS THE RBAC HIERARCHY CHECK WALKS.  LOADED ENTIRELY INTO THE
001000*    UAT-TABLE AT JOB START - SEE B30-LOAD-USER-ATTRIBUTES.
001100*
001200*    MAINTENANCE ------------------------------------------------
001300*    07/14/2023 DLC  ORIGINAL LAYOUT - DAC00114.                  DAC00114
001400************************************************************
001500
001600    05  UAT-USER-ID                   PIC  X(40).
001700    05  UAT-USERNAME                  PIC  X(60).
001800    05  UAT-DEPARTMENT                PIC  X(100).
001900    05  UAT-TEAM                      PIC  X(100).
002000    05  UAT-CLEARANCE-LEVEL           PIC  X(12).
002100        88  UAT-CLR-PUBLIC                      VALUE 'PUBLIC'.
002200        88  UAT-CLR-INTERNAL                    VALUE 'INTERNAL'.
002300        88  UAT-CLR-CONFIDENTIAL                VALUE 'CONFIDENTIAL'.
002400        88  UAT-CLR-SECRET                      VALUE 'SECRET'.
002500        88  UAT-CLR-TOP-SECRET                  VALUE 'TOP_SECRET'.
002600        88  UAT-CLR-NONE                   VALUE SPACES LOW-VALUES.
002700    05  UAT-ORGANIZATION-LEVEL        PIC  X(10).
002800        88  UAT-ORGL-EXECUTIVE                  VALUE 'EXECUTIVE'.
002900        88  UAT-ORGL-DEPARTMENT                 VALUE 'DEPARTMENT'.
003000        88  UAT-ORGL-TEAM                       VALUE 'TEAM'.
003100        88  UAT-ORGL-INDIVIDUAL                 VALUE 'INDIVIDUAL'.
003200    05  UAT-MANAGER-ID                PIC  X(40).
003300    05  UAT-IS-MANAGER                PIC  X(01).
003400        88  UAT-MANAGER-YES                     VALUE 'Y'.
003500    05  UAT-IS-DEPARTMENT-HEAD        PIC  X(01).
003600        88  UAT-DEPT-HEAD-YES                    VALUE 'Y'.
003700    05  UAT-IS-EXECUTIVE              PIC  X(01).
003800        88  UAT-EXECUTIVE-YES                   VALUE 'Y'.
003900    05  UAT-ROLES                     PIC  X(200).
004000    05  UAT-ACTIVE                    PIC  X(01).
004100        88  UAT-ACTIVE-YES                       VALUE 'Y'.
004200    05  FILLER                        PIC  X(15).
004300
004400*    UAT-ROLES IS A COMMA-DELIMITED LIST, E.G. 'ADMIN,EDITOR'.
004500*    X11-MATCH-PRINCIPAL AND R13-CHECK-OPERATION-OVERLAY SCAN IT
004600*    WITH THE SAME BOUNDED-TOKEN TECHNIQUE - SEE X10-HAS-ROLE.
004700
