000100************************************************************
000200*                                                          *
000300*    DACREQ    -  DRIVING REQUEST RECORD LAYOUT             *
000400*                                                          *
000500************************************************************
000600*    ONE ROW PER REQUESTED OPERATION.  REQ-PAYLOAD CARRIES THE
000700*    CANDIDATE FIELD VALUES FOR CREATE, OR THE REPLACEMENT FIELD
000800*    VALUES FOR UPDATE - A FIELD LEFT SPACES/LOW-VALUES IS TREATED
000900*    AS "NOT SUPPLIED ON THIS REQUEST" BY C35-APPLY-UPDATE-FIELD.
001000*
001100*    MAINTENANCE ------------------------------------------------
001200*    07/14/2023 DLC  ORIGINAL LAYOUT - DAC00114.                  DAC00114
001300************************************************************
001400
001500    05  REQ-USER-ID                   PIC  X(40).
001600    05  REQ-DATA-ID                   PIC  9(10).
001700    05  REQ-OPERATION                 PIC  X(06).
001800        88  REQ-OP-CREATE                        VALUE 'CREATE'.
001900        88  REQ-OP-READ                          VALUE 'READ'.
002000        88  REQ-OP-UPDATE                        VALUE 'UPDATE'.
002100        88  REQ-OP-DELETE                        VALUE 'DELETE'.
002200        88  REQ-OP-LIST                          VALUE 'LIST'.
002300    05  REQ-PAYLOAD.
002400        10  REQ-DATA-NAME             PIC  X(255).
002500        10  REQ-DATA-DATE             PIC  9(08).
002600        10  REQ-DATA-BODY             PIC  X(10000).
002700        10  REQ-SENSITIVITY-LEVEL     PIC  X(12).
002800        10  REQ-ORGANIZATION-LEVEL    PIC  X(10).
002900        10  REQ-OWNER-ID              PIC  X(40).
003000        10  REQ-OWNER-DEPARTMENT      PIC  X(100).
003100        10  REQ-OWNER-TEAM            PIC  X(100).
003200        10  REQ-CONFIDENTIAL-NOTES    PIC  X(4000).
003300        10  REQ-FINANCIAL-DATA        PIC  X(4000).
003400    05  FILLER                        PIC  X(20).
003500
