000100************************************************************
000200*                                                          *
000300*    FILSTATP  -  CHECK A LINE SEQUENTIAL FILE'S STATUS     *
000400*                                                          *
000500************************************************************
000600*    ADAPTED FROM VSMSTATP.  CALLER SETS FSUB TO THE FIL-ENTRY SUB
000700*    SCRIPT BEFORE PERFORMING B90-CHECK-STATUS THRU B90
000800*    -EXIT-CHECK.  END-OF-FILE ON A READ IS NOT AN ERROR - ALL OTH
000900*    ER NON-NORMAL STATUSES RAISE RTC-CODE AND STOP THE JOB.
001000************************************************************
001100
001200    B90-CHECK-STATUS.
001300        EVALUATE FSUB
001400            WHEN 1   MOVE FILE1-STAT     TO FIL-STAT(FSUB)
001500                     MOVE FILE1-FDBK     TO FIL-FDBK(FSUB)
001600            WHEN 2   MOVE FILE2-STAT     TO FIL-STAT(FSUB)
001700                     MOVE FILE2-FDBK     TO FIL-FDBK(FSUB)
001800            WHEN 3   MOVE FILE3-STAT     TO FIL-STAT(FSUB)
001900                     MOVE FILE3-FDBK     TO FIL-FDBK(FSUB)
002000            WHEN 4   MOVE FILE4-STAT     TO FIL-STAT(FSUB)
002100                     MOVE FILE4-FDBK     TO FIL-FDBK(FSUB)
002200            WHEN 5   MOVE FILE5-STAT     TO FIL-STAT(FSUB)
002300                     MOVE FILE5-FDBK     TO FIL-FDBK(FSUB)
002400        END-EVALUATE.
002500        IF  NOT STAT-NORMAL(FSUB)
002600            IF  FUNC-READ(FSUB)
002700            AND STAT-EOFILE(FSUB)
002800                CONTINUE
002900            ELSE
003000                DISPLAY '*** FILE ERROR *** ' FIL-NAME(FSUB)
003100                        ' FUNC=' FIL-FUNC(FSUB)
003200                        ' STAT=' FIL-STAT(FSUB)
003300                        ' FDBK=' FIL-FDBK(FSUB)
003400                                  UPON PRINTER
003500                MOVE +16            TO RTC-CODE
003600            END-IF
003700        END-IF.
003800    B90-EXIT-CHECK.
003900        EXIT.
004000
